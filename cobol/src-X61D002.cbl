000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    X61D002.
000300 AUTHOR.        BRAMBILLA.
000400 INSTALLATION.  MI2461 DATA CENTER.
000500 DATE-WRITTEN.  06/02/1992.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* X61D002
001000* **++ motore STENCIL-MATCH: verifica se una cella di diagramma
001100* **++ e' uno stencil e ne valuta i pattern AND/OR/NOT del
001200* **++ template corrente.
001300*----------------------------------------------------------------
001400* CHANGE LOG
001500*----------------------------------------------------------------
001600* DATE       BY   REQUEST     DESCRIPTION
001700* ---------  ---  ----------  -------------------------------
001800* 06/02/92   EB   MI2461-004  Initial version - stencil gate
001900*                             plus AND/OR/NOT pattern grammar.
002000* 09/14/92   EB   MI2461-009  Fixed OR split dropping trailing
002100*                             empty alternative.
002200* 02/11/93   RT   MI2461-013  NOT criteria were short-circuiting
002300*                             the AND test, corrected.
002400* 07/30/93   RT   MI2461-018  Added SOME-NOT-HIT reset between
002500*                             alternatives - carried over stale
002600*                             state from the previous pattern.
002700* 04/04/94   EB   MI2461-022  Case folding moved up front, was
002800*                             re-run for every criterion.
002900* 11/19/94   GB   MI2461-027  Blank criteria now skipped rather
003000*                             than counted as failing AND terms.
003100* 03/08/95   GB   MI2461-031  Single-character NOT ('!') now
003200*                             treated as blank, not as an error.
003300* 08/22/96   PR   MI2461-038  First-pattern-wins: stop scanning
003400*                             remaining pattern rows once one
003500*                             alternative matches.
003600* 01/05/98   PR   MI2461-041  Stencil marker test now anchored
003700*                             to 'SHAPE=STENCIL(' exactly.
003800* 11/09/98   PR   MI2461-Y2K  Year-2000 readiness review - no
003900*                             date fields in this program,
004000*                             no changes required. Signed off.
004100* 06/17/99   PR   MI2461-046  Y2K sign-off countersigned after
004200*                             full regression against X61DTS01.
004300* 05/03/01   SG   MI2461-052  Widened STM-C-TEXT to 401 bytes to
004400*                             match CELL-STYLE + CELL-VALUE.
004500* 02/27/04   SG   MI2461-061  Pattern rows raised from 50 to 200
004600*                             per template - large catalogs were
004700*                             truncating silently.
004800* 10/11/09   MF   MI2461-074  Trailing-space measurement on the
004900*                             raw pattern field corrected for
005000*                             all-blank pattern rows.
005100* 06/04/15   MF   MI2461-082  No functional change - comment
005200*                             cleanup ahead of audit.
005300* 11/14/16   DR   MI2461-086  Stencil gate now tests STM-C-STYLE
005400*                             (CELL-STYLE alone) instead of the
005500*                             combined search text - a free-text
005600*                             CELL-VALUE could trip the gate on
005700*                             its own. STM-C-TEXT still used for
005800*                             the pattern criteria, unchanged.
005900* 11/21/16   DR   MI2461-087  OR split was still dropping a
006000*                             trailing empty alternative after a
006100*                             literal '|' - the MI2461-009 fix
006200*                             only ever covered a leading empty
006300*                             segment. Trailing blank alternative
006400*                             now gets its one evaluation pass.
006500* 12/05/16   DR   MI2461-090  Paragraphs renumbered 0010- through
006600*                             0170-; the OR-alternative split now
006700*                             runs as a PERFORM THRU range with
006800*                             GO TO between cases, matching house
006900*                             style, and the stencil marker moved
007000*                             out to its own 77-level item.
007100*----------------------------------------------------------------
007200 ENVIRONMENT DIVISION.
007300*
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.    IBM-370.
007600 OBJECT-COMPUTER.    IBM-370.
007700 SPECIAL-NAMES.
007800* class to recognize decimal digits while scanning search text
007900     CLASS DIGIT-VALID IS '0' THRU '9'.
008000*
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300**
008400 DATA DIVISION.
008500*
008600 FILE SECTION.
008700*
008800 WORKING-STORAGE SECTION.
008900* stencil marker kept standalone, not in WK-LITERALS - it is
009000* tested on its own against SRCH-STYLE-UC, never moved as part
009100* of the group (MI2461-090)
009200 77 CC-STENCIL-MARKER        PIC X(15) VALUE 'SHAPE=STENCIL('.
009300 01 WK-LITERALS.
009400   03 CC-LOWER-ALPHABET        PIC X(26)
009500                           VALUE 'abcdefghijklmnopqrstuvwxyz'.
009600   03 CC-UPPER-ALPHABET        PIC X(26)
009700                           VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009800   03 FILLER                   PIC X(04) VALUE SPACE.
009900*
010000 LOCAL-STORAGE SECTION.
010100 01 LS-UTILS.
010200* area di lavoro del motore - azzerata automaticamente ad ogni
010300* CALL perche' e' LOCAL-STORAGE, non WORKING-STORAGE
010400   03 SRCH-TEXT-UC             PIC X(401).
010500* copia maiuscolizzata di STM-C-TEXT (STYLE+VALUE combinati),
010600* su cui vengono provati tutti i criteri AND/NOT
010700* alternate char-table view of the upper-cased search text,
010800* kept for the day a byte-at-a-time scan replaces the INSPECT
010900   03 SRCH-TEXT-UC-ALT REDEFINES SRCH-TEXT-UC.
011000     05 SRCH-TEXT-UC-CHAR      PIC X(1) OCCURS 401.
011100* upper-cased CELL-STYLE alone, for the stencil gate test only -
011200* the gate does NOT look at CELL-VALUE (MI2461-086)
011300   03 SRCH-STYLE-UC            PIC X(200).
011400   03 WS-TALLY                 PIC 9(9) COMP.
011500   03 WS-TRAIL-CT              PIC 9(9) COMP.
011600   03 PAT-IDX                  PIC 9(9) COMP.
011700*
011800   03 GATE-SW                  PIC X(1) VALUE '0'.
011900* esito del solo test sul marcatore stencil - indipendente
012000* dall'esito dei pattern, valutati solo se il gate e' aperto
012100     88 GATE-OPEN                  VALUE '1'.
012200     88 GATE-CLOSED                VALUE '0'.
012300*
012400   03 ALT-MATCH-SW              PIC X(1) VALUE '0'.
012500* esito della singola alternativa in valutazione in 0110
012600     88 ALT-MATCHED                  VALUE '1'.
012700     88 ALT-NOT-MATCHED             VALUE '0'.
012800*
012900   03 ALL-AND-OK-SW             PIC X(1) VALUE '1'.
013000* parte da VERO e un solo criterio AND mancante lo abbatte -
013100* tipico schema a bandiera per una serie di condizioni congiunte
013200     88 ALL-AND-SATISFIED            VALUE '1'.
013300*
013400* a '|' as the very last byte of a TPL-PATTERN leaves an
013500* unwritten trailing alternative that still has to get its one
013600* pass, same as a leading empty alternative already does
013700* (MI2461-087)
013800   03 ALT-TRAILING-BAR-SW       PIC X(1) VALUE '0'.
013900     88 ALT-TRAILING-BAR-PENDING     VALUE '1'.
014000*
014100   03 SOME-NOT-HIT-SW           PIC X(1) VALUE '0'.
014200* basta un solo criterio NOT trovato nel testo per far cadere
014300* l'intera alternativa, anche se tutti gli AND sono soddisfatti
014400     88 SOME-NOT-HIT                 VALUE '1'.
014500*
014600   03 ALT-REMAINDER             PIC X(120) VALUE SPACE.
014700   03 ALT-REMAIN-LEN            PIC 9(9) COMP.
014800   03 ALT-TOKEN                 PIC X(120) VALUE SPACE.
014900* front/back split of an alternative, same idea as CRIT-TOKEN-ALT
015000   03 ALT-TOKEN-ALT REDEFINES ALT-TOKEN.
015100     05 ALT-TOKEN-FIRST-CHAR    PIC X(1).
015200     05 ALT-TOKEN-REST          PIC X(119).
015300   03 ALT-TOKEN-LEN             PIC 9(9) COMP.
015400   03 BAR-POS                   PIC 9(9) COMP.
015500*
015600   03 CRIT-REMAINDER            PIC X(120) VALUE SPACE.
015700   03 CRIT-REMAIN-LEN           PIC 9(9) COMP.
015800   03 CRIT-TOKEN                PIC X(120) VALUE SPACE.
015900* lets 0160-APPLY-ONE-CRITERION test the '!' NOT-prefix without a
016000* reference-modified substring
016100   03 CRIT-TOKEN-ALT REDEFINES CRIT-TOKEN.
016200     05 CRIT-TOKEN-FIRST-CHAR   PIC X(1).
016300     05 CRIT-TOKEN-REST         PIC X(119).
016400   03 CRIT-TOKEN-LEN             PIC 9(9) COMP.
016500   03 CRIT-TOKEN-UC             PIC X(120) VALUE SPACE.
016600   03 SEMI-POS                  PIC 9(9) COMP.
016700   03 NOT-PREFIX-SW             PIC X(1) VALUE '0'.
016800     88 IS-NOT-CRITERION            VALUE '1'.
016900   03 FILLER                   PIC X(04) VALUE SPACE.
017000*
017100**
017200 LINKAGE SECTION.
017300 COPY X61D002I.
017400 COPY X61D002O.
017500 COPY X61MCR.
017600*
017700 PROCEDURE DIVISION USING STM-C-IN
017800                          STM-C-OUT
017900                          MR.
018000*
018100 0010-BEGIN.
018200     MOVE ZERO                           TO MR-RESULT
018300* il motore non legge mai MR-RESULT in ingresso - lo azzera
018400* sempre lui stesso, non e' un codice che il chiamante puo' passare
018500     SET ALT-NOT-MATCHED                  TO TRUE
018600     MOVE '0'                             TO STM-C-MATCHED
018700
018800     MOVE STM-C-STYLE                     TO SRCH-STYLE-UC
018900* maiuscolizzazione separata per STYLE e per il testo combinato -
019000* il gate confronta solo la prima, i criteri solo la seconda
019100     INSPECT SRCH-STYLE-UC
019200             CONVERTING CC-LOWER-ALPHABET TO CC-UPPER-ALPHABET
019300
019400     MOVE STM-C-TEXT                      TO SRCH-TEXT-UC
019500     INSPECT SRCH-TEXT-UC
019600             CONVERTING CC-LOWER-ALPHABET TO CC-UPPER-ALPHABET
019700
019800     PERFORM 0020-CHECK-STENCIL-GATE
019900* senza il marcatore stencil non si valuta nessun pattern - la
020000* cella resta semplicemente non classificata
020100
020200     IF GATE-OPEN
020300        PERFORM 0030-EVAL-TEMPLATE-PATTERNS
020400     END-IF
020500
020600     GOBACK.
020700
020800*
020900* cella partecipa solo se lo STYLE contiene 'shape=stencil(' -
021000* SRCH-STYLE-UC, non il testo combinato (MI2461-086)
021100 0020-CHECK-STENCIL-GATE.
021200     MOVE ZERO                            TO WS-TALLY
021300     INSPECT SRCH-STYLE-UC
021400             TALLYING WS-TALLY FOR ALL CC-STENCIL-MARKER
021500     IF WS-TALLY > ZERO
021600        SET GATE-OPEN                     TO TRUE
021700     ELSE
021800        SET GATE-CLOSED                   TO TRUE
021900     END-IF.
022000
022100*
022200* prova ogni riga di pattern del template, nell'ordine del
022300* catalogo; il primo pattern che fa match vince
022400 0030-EVAL-TEMPLATE-PATTERNS.
022500     MOVE 1                               TO PAT-IDX
022600* scansione sequenziale della tabella pattern del template - primo
022700* che fa match vince, i successivi non vengono nemmeno provati
022800     PERFORM 0040-EVALUATE-COMPLEX-PATTERN
022900     VARYING PAT-IDX FROM 1 BY 1
023000     UNTIL PAT-IDX > STM-C-PAT-TOT
023100     OR STM-C-IS-MATCHED.
023200
023300*
023400* un'espressione TPL-PATTERN e' una o piu' alternative separate
023500* da '|'; basta che UNA alternativa faccia match (OR)
023600 0040-EVALUATE-COMPLEX-PATTERN.
023700     MOVE STM-C-PATTERN (PAT-IDX)          TO ALT-REMAINDER
023800* ogni pattern riparte da zero: nessuno stato delle alternative
023900* precedenti sopravvive al pattern successivo
024000     PERFORM 0050-MEASURE-RAW-PAT-LEN
024100     SET ALT-NOT-MATCHED                   TO TRUE
024200     MOVE '0'                              TO ALT-TRAILING-BAR-SW
024300
024400     PERFORM 0060-SPLIT-NEXT-ALTERNATIVE THRU
024500              0110-EVALUATE-SIMPLE-PATTERN
024600     UNTIL (ALT-REMAIN-LEN EQUAL ZERO
024700             AND NOT ALT-TRAILING-BAR-PENDING)
024800     OR ALT-MATCHED
024900
025000     IF ALT-MATCHED
025100* STM-C-MATCHED si alza alla prima alternativa che soddisfa tutti
025200* i criteri AND/NOT - non serve provare le altre alternative
025300        MOVE '1'                           TO STM-C-MATCHED
025400     END-IF.
025500
025600*
025700 0050-MEASURE-RAW-PAT-LEN.
025800     MOVE 120                              TO ALT-REMAIN-LEN
025900* lunghezza vera del pattern, spazi finali esclusi - il campo e'
026000* sempre dichiarato a 120 byte ma il testo puo' essere piu' corto
026100     MOVE ZERO                              TO WS-TRAIL-CT
026200     INSPECT ALT-REMAINDER
026300             TALLYING WS-TRAIL-CT FOR TRAILING SPACE
026400     SUBTRACT WS-TRAIL-CT                   FROM ALT-REMAIN-LEN.
026500
026600*
026700* stacca la prossima alternativa da ALT-REMAINDER, tagliando
026800* su '|'; ALT-REMAIN-LEN torna a zero quando non resta nulla.
026900* entered only via the PERFORM THRU in 0040 above - falls through
027000* paragraph by paragraph into 0110, GOING TO whichever extraction
027100* case applies and skipping the others (MI2461-090)
027200 0060-SPLIT-NEXT-ALTERNATIVE.
027300     IF ALT-TRAILING-BAR-PENDING
027400        GO TO 0070-TAKE-TRAILING-EMPTY-ALT
027500     END-IF
027600     MOVE ZERO                           TO BAR-POS
027700     INSPECT ALT-REMAINDER (1:ALT-REMAIN-LEN)
027800             TALLYING BAR-POS
027900             FOR CHARACTERS BEFORE INITIAL '|'
028000
028100     IF BAR-POS < ALT-REMAIN-LEN
028200        GO TO 0080-TAKE-ALT-BEFORE-BAR
028300     END-IF
028400     GO TO 0100-TAKE-LAST-ALTERNATIVE.
028500
028600*
028700* '|' consumed as the final byte of the remainder - the empty
028800* alternative it leaves behind still gets one pass (MI2461-087)
028900 0070-TAKE-TRAILING-EMPTY-ALT.
029000     MOVE SPACE                              TO ALT-TOKEN
029100* caso di OR con '|' finale: l'alternativa vuota che resterebbe
029200* tagliata fuori riceve comunque il suo passaggio di valutazione
029300     MOVE ZERO                               TO ALT-TOKEN-LEN
029400     MOVE '0'                                TO ALT-TRAILING-BAR-SW
029500     GO TO 0110-EVALUATE-SIMPLE-PATTERN.
029600
029700*
029800 0080-TAKE-ALT-BEFORE-BAR.
029900     MOVE SPACE                             TO ALT-TOKEN
030000* ultima alternativa rimasta, presa per intero fino alla fine di
030100* ALT-REMAINDER
030200* alternativa presa dal pezzo di stringa prima del separatore '|'
030300     IF BAR-POS > ZERO
030400        MOVE ALT-REMAINDER (1:BAR-POS)       TO ALT-TOKEN
030500     END-IF
030600     MOVE BAR-POS                           TO ALT-TOKEN-LEN.
030700
030800*
030900 0090-DROP-ALTERNATIVE-AND-BAR.
031000     COMPUTE ALT-REMAIN-LEN = ALT-REMAIN-LEN - BAR-POS - 1
031100* consuma il token appena estratto e il separatore che lo seguiva;
031200* se non resta nulla, segna che l'ultimo '|' lascia un'alternativa vuota
031300     IF ALT-REMAIN-LEN > ZERO
031400        MOVE ALT-REMAINDER (BAR-POS + 2 : ALT-REMAIN-LEN)
031500                                             TO ALT-REMAINDER
031600     ELSE
031700        MOVE SPACE                          TO ALT-REMAINDER
031800        SET ALT-TRAILING-BAR-PENDING        TO TRUE
031900     END-IF
032000     GO TO 0110-EVALUATE-SIMPLE-PATTERN.
032100
032200*
032300 0100-TAKE-LAST-ALTERNATIVE.
032400     MOVE SPACE                             TO ALT-TOKEN
032500     IF ALT-REMAIN-LEN > ZERO
032600        MOVE ALT-REMAINDER (1:ALT-REMAIN-LEN) TO ALT-TOKEN
032700     END-IF
032800     MOVE ALT-REMAIN-LEN                    TO ALT-TOKEN-LEN
032900     MOVE ZERO                              TO ALT-REMAIN-LEN.
033000
033100*
033200* dentro un'alternativa, i criteri sono separati da ';'; un
033300* criterio prefissato da '!' e' un criterio NOT, altrimenti AND
033400 0110-EVALUATE-SIMPLE-PATTERN.
033500     MOVE ALT-TOKEN                         TO CRIT-REMAINDER
033600* dentro l'alternativa si riparte sempre da AND-SATISFIED e
033700* NOT-HIT entrambi azzerati, un criterio alla volta
033800     MOVE ALT-TOKEN-LEN                     TO CRIT-REMAIN-LEN
033900     SET ALL-AND-SATISFIED                  TO TRUE
034000     MOVE '0'                                TO SOME-NOT-HIT-SW
034100
034200     PERFORM 0120-SPLIT-NEXT-CRITERION
034300     UNTIL CRIT-REMAIN-LEN EQUAL ZERO
034400
034500     IF ALL-AND-SATISFIED AND NOT SOME-NOT-HIT
034600        SET ALT-MATCHED                     TO TRUE
034700     END-IF.
034800
034900*
035000 0120-SPLIT-NEXT-CRITERION.
035100     MOVE ZERO                              TO SEMI-POS
035200* stesso schema di split usato per le alternative, ma su ';' e
035300* sull'area CRIT-REMAINDER al posto di ALT-REMAINDER
035400     INSPECT CRIT-REMAINDER (1:CRIT-REMAIN-LEN)
035500             TALLYING SEMI-POS
035600             FOR CHARACTERS BEFORE INITIAL ';'
035700
035800     IF SEMI-POS < CRIT-REMAIN-LEN
035900        PERFORM 0130-TAKE-CRIT-BEFORE-SEMI
036000        PERFORM 0140-DROP-CRITERION-AND-SEMI
036100     ELSE
036200        PERFORM 0150-TAKE-LAST-CRITERION
036300     END-IF
036400
036500     PERFORM 0160-APPLY-ONE-CRITERION.
036600
036700*
036800 0130-TAKE-CRIT-BEFORE-SEMI.
036900     MOVE SPACE                              TO CRIT-TOKEN
037000     IF SEMI-POS > ZERO
037100        MOVE CRIT-REMAINDER (1:SEMI-POS)      TO CRIT-TOKEN
037200     END-IF
037300     MOVE SEMI-POS                           TO CRIT-TOKEN-LEN.
037400
037500*
037600 0140-DROP-CRITERION-AND-SEMI.
037700     COMPUTE CRIT-REMAIN-LEN = CRIT-REMAIN-LEN - SEMI-POS - 1
037800     IF CRIT-REMAIN-LEN > ZERO
037900        MOVE CRIT-REMAINDER (SEMI-POS + 2 : CRIT-REMAIN-LEN)
038000                                              TO CRIT-REMAINDER
038100     ELSE
038200        MOVE SPACE                           TO CRIT-REMAINDER
038300     END-IF.
038400
038500*
038600 0150-TAKE-LAST-CRITERION.
038700     MOVE SPACE                              TO CRIT-TOKEN
038800     IF CRIT-REMAIN-LEN > ZERO
038900        MOVE CRIT-REMAINDER (1:CRIT-REMAIN-LEN) TO CRIT-TOKEN
039000     END-IF
039100     MOVE CRIT-REMAIN-LEN                    TO CRIT-TOKEN-LEN
039200     MOVE ZERO                               TO CRIT-REMAIN-LEN.
039300
039400*
039500* criterio vuoto (o solo '!' isolato) viene ignorato
039600 0160-APPLY-ONE-CRITERION.
039700     MOVE '0'                                TO NOT-PREFIX-SW
039800* '!' isolato (CRIT-TOKEN-LEN torna a zero dopo averlo tolto) e'
039900* trattato come criterio vuoto, non come errore di sintassi
040000
040100     IF CRIT-TOKEN-LEN > ZERO
040200        IF CRIT-TOKEN-FIRST-CHAR EQUAL '!'
040300           SET IS-NOT-CRITERION              TO TRUE
040400           SUBTRACT 1                        FROM CRIT-TOKEN-LEN
040500           IF CRIT-TOKEN-LEN > ZERO
040600              MOVE CRIT-TOKEN (2:CRIT-TOKEN-LEN) TO CRIT-TOKEN
040700           END-IF
040800        END-IF
040900     END-IF
041000
041100     IF CRIT-TOKEN-LEN > ZERO
041200        PERFORM 0170-TEST-CRIT-IN-SRCH-TEXT
041300     END-IF.
041400
041500*
041600 0170-TEST-CRIT-IN-SRCH-TEXT.
041700     MOVE CRIT-TOKEN                          TO CRIT-TOKEN-UC
041800* il criterio si maiuscolizza qui, al momento del test - non in
041900* anticipo, perche' arriva gia' pulito dal pattern del catalogo
042000     INSPECT CRIT-TOKEN-UC
042100             CONVERTING CC-LOWER-ALPHABET TO CC-UPPER-ALPHABET
042200
042300     MOVE ZERO                                TO WS-TALLY
042400     INSPECT SRCH-TEXT-UC
042500             TALLYING WS-TALLY
042600             FOR ALL CRIT-TOKEN-UC (1:CRIT-TOKEN-LEN)
042700
042800     IF IS-NOT-CRITERION
042900* NOT: trovarlo nel testo e' un fallimento del criterio; AND:
043000* non trovarlo e' un fallimento - le due logiche sono invertite
043100        IF WS-TALLY > ZERO
043200           SET SOME-NOT-HIT                   TO TRUE
043300        END-IF
043400     ELSE
043500        IF WS-TALLY EQUAL ZERO
043600           MOVE '0'                           TO ALL-AND-OK-SW
043700        END-IF
043800     END-IF.
