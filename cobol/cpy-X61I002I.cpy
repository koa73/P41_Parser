000100* **++ Area input per estrazione dati da CELL-VALUE
000200 01 DXT-C-IN.
000300   03 DXT-C-VALUE.
000400     05 DXT-C-VALUE-LEN        PIC 9(9) COMP.
000500     05 DXT-C-VALUE-DATA       PIC X(200).
000600*
000700   03 DXT-C-PARSER-KEY         PIC X(12).
000800   03 DXT-C-NETWORK-FLAG       PIC X(1).
000900     88 DXT-C-IS-NETWORK           VALUE '1'.
001000   03 FILLER                   PIC X(04) VALUE SPACE.
