000100* **++ Template catalog table
000200 01 MCTP.
000300   03 TPL-TOT                 PIC 9(9) COMP VALUE ZERO.
000400*
000500   03 TPL-MAP.
000600     05 TPL-EL OCCURS 0 TO 2000
000700               DEPENDING ON TPL-TOT.
000800       10 TPL-NAME             PIC X(20).
000900       10 TPL-SCHEMA           PIC X(10).
001000       10 TPL-PATTERN          PIC X(120).
001100       10 TPL-PARSER-KEY       PIC X(12).
001200       10 FILLER               PIC X(08) VALUE SPACE.
001300*
001400   03 FILLER                  PIC X(04) VALUE SPACE.
001500*
