000100* **++ Area output per motore STENCIL-MATCH
000200 01 STM-C-OUT.
000300   03 STM-C-MATCHED            PIC X(1)   VALUE '0'.
000400     88 STM-C-IS-MATCHED            VALUE '1'.
000500     88 STM-C-NOT-MATCHED           VALUE '0'.
000600   03 FILLER                   PIC X(09)  VALUE SPACE.
