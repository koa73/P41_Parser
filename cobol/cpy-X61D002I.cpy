000100* **++ Area input per motore STENCIL-MATCH
000200* STM-C-STYLE carries CELL-STYLE alone, for the stencil gate
000300* test; STM-C-TEXT carries CELL-STYLE + CELL-VALUE, for the
000400* pattern criteria - the two are NOT interchangeable (MI2461-086).
000500 01 STM-C-IN.
000600   03 STM-C-STYLE               PIC X(200).
000700   03 STM-C-TEXT               PIC X(401).
000800*
000900   03 STM-C-PATTERNS.
001000     05 STM-C-PAT-TOT          PIC 9(9) COMP.
001100     05 STM-C-PAT-TB.
001200       10 STM-C-PAT-EL OCCURS 0 TO 200
001300                       DEPENDING ON STM-C-PAT-TOT.
001400         15 STM-C-PATTERN      PIC X(120).
001500*
001600   03 FILLER                  PIC X(04) VALUE SPACE.
