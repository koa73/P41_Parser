000100* **++ Run result carrier, common to every X61 routine
000200 01 MR.
000300   03 MR-RESULT                PIC 9(2)   VALUE ZERO.
000400   03 MR-DESCRIPTION           PIC X(80)  VALUE SPACE.
000500   03 MR-POSITION              PIC X(50)  VALUE SPACE.
000600   03 FILLER                   PIC X(18)  VALUE SPACE.
