000100* **++ Area output per estrazione dati da CELL-VALUE
000200 01 DXT-C-OUT.
000300   03 LIST-C-TOT                     PIC 9(9) COMP.
000400   03 LIST-C-TB.
000500     05 LIST-EL OCCURS 0 TO 100
000600                DEPENDING ON LIST-C-TOT.
000700       10 EL-C-DATA-KEY               PIC X(12).
000800       10 EL-C-DATA-VALUE.
000900         15 EL-C-DATA-VALUE-LEN       PIC 9(9) COMP.
001000         15 EL-C-DATA-VALUE-DATA      PIC X(80).
001100       10 FILLER                      PIC X(04) VALUE SPACE.
001200*
001300   03 FILLER                          PIC X(04) VALUE SPACE.
