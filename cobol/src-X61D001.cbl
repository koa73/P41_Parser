000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    X61D001.
000300 AUTHOR.        BRAMBILLA.
000400 INSTALLATION.  MI2461 DATA CENTER.
000500 DATE-WRITTEN.  05/11/1992.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* X61D001
001000* **++ driver batch del classificatore di stencil: carica il
001100* **++ catalogo template, per ogni template rilegge il file
001200* **++ celle e produce il report riassuntivo degli oggetti
001300* **++ trovati.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* DATE       BY   REQUEST     DESCRIPTION
001800* ---------  ---  ----------  -------------------------------
001900* 05/11/92   EB   MI2461-001  Initial version.
002000* 07/22/92   EB   MI2461-006  Report footer was printed before
002100*                             the last template's detail block
002200*                             had finished writing.
002300* 12/10/92   RT   MI2461-010  CELLIN now reopened/rewound for
002400*                             every template, as the original
002500*                             rescans the whole diagram each
002600*                             time.
002700* 04/19/93   RT   MI2461-016  Per-template count reset moved
002800*                             ahead of the rescan - carried the
002900*                             previous template's total over.
003000* 10/05/94   GB   MI2461-025  OBJECTS FOUND now printed even
003100*                             when the count is zero.
003200* 03/02/95   GB   MI2461-029  Count display right-trimmed -
003300*                             report was showing leading zeros.
003400* 06/28/96   PR   MI2461-036  A cell matching several templates
003500*                             is now reported, and counted,
003600*                             under every one of them.
003700* 02/19/98   PR   MI2461-040  Catalog load failure now stops the
003800*                             run with a message and writes no
003900*                             report, per the batch contract.
004000* 11/09/98   PR   MI2461-Y2K  Year-2000 readiness review - no
004100*                             date fields in this program,
004200*                             no changes required. Signed off.
004300* 06/17/99   PR   MI2461-049  Y2K sign-off countersigned after
004400*                             full regression.
004500* 05/03/01   SG   MI2461-054  CELLIN record widened to 437 bytes
004600*                             to match the cell file contract.
004700* 02/27/04   SG   MI2461-064  UPSI-0 trace switch added for
004800*                             production problem diagnosis.
004900* 10/11/09   MF   MI2461-077  Report line builder now clears the
005000*                             work area between lines - a short
005100*                             description could leave trailing
005200*                             characters from the previous line.
005300* 06/04/15   MF   MI2461-083  Comment cleanup ahead of audit.
005400* 11/14/16   DR   MI2461-086  Now passes CELL-STYLE to X61D002
005500*                             on its own - the engine's stencil
005600*                             gate was testing the combined
005700*                             style+value text, so a free-text
005800*                             VALUE could trip the gate on its
005900*                             own.
006000* 11/28/16   DR   MI2461-089  MATCH detail row now carries the
006100*                             template schema tag through from
006200*                             CURRENT-SCHEMA - it was computed
006300*                             and dropped without ever reaching
006400*                             the per-cell detail table.
006500* 12/05/16   DR   MI2461-090  Paragraphs renumbered 0010- through
006600*                             0270-, and the error paragraphs at
006700*                             the head of the run now PERFORM THRU
006800*                             a range with GO TO for the abend
006900*                             exit, matching house style.
007000*----------------------------------------------------------------
007100 ENVIRONMENT DIVISION.
007200*
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.    IBM-370.
007500 OBJECT-COMPUTER.    IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     UPSI-0 ON STATUS IS TRACE-ON
007900            OFF STATUS IS TRACE-OFF.
008000*
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT CELLIN  ASSIGN TO CELLIN
008400            FILE STATUS IS CELLIN-FS.
008500     SELECT RPTOUT  ASSIGN TO RPTOUT
008600            FILE STATUS IS RPTOUT-FS.
008700*
008800 DATA DIVISION.
008900*
009000 FILE SECTION.
009100 FD  CELLIN
009200* record a lunghezza fissa, una riga per cella del diagramma -
009300* lo stesso file che X61D002/X61I002 vedono tramite l'area MIO
009400     RECORDING F.
009500 01  CELLIN-REC.
009600* layout fisso del file celle in ingresso - ID, genitore, tipo
009700* vertice, stile e valore grafico, scritti dall'export del diagramma
009800     03 CELLIN-ID                PIC X(12).
009900     03 CELLIN-PARENT             PIC X(12).
010000     03 CELLIN-VERTEX             PIC X(1).
010100* '1' vertice, '0' arco - non interessa a questo programma, viene
010200* solo trasferito a MIO-CELL-VERTEX per il motore
010300     03 CELLIN-STYLE              PIC X(200).
010400* stringa di stile del diagramma - contiene il nome dello stencil
010500* e gli attributi grafici, e' il testo che X61D002 classifica
010600     03 CELLIN-VALUE              PIC X(200).
010700* etichetta/testo libero della cella - entra nel testo di ricerca
010800* combinato e, per NETWORK, nella descrizione estratta
010900     03 FILLER                    PIC X(12).
011000*
011100 01  CELLIN-REC-ALT REDEFINES CELLIN-REC.
011200     03 CELLIN-REC-TEXT           PIC X(437).
011300*
011400 FD  RPTOUT
011500* riga di stampa a 132 colonne, formato tabulato standard MI2461
011600     RECORDING F.
011700 01  RPT-LINE                     PIC X(132).
011800*
011900 WORKING-STORAGE SECTION.
012000 01 WK-LITERALS.
012100* letterali e intestazioni di stampa raggruppati qui, come fa
012200* il resto della libreria MI2461 per evitare letterali sparsi
012300   03 CC-NETWORK-TEMPLATE      PIC X(20) VALUE 'NETWORK'.
012400   03 CC-LOAD-PGM              PIC X(8)  VALUE 'X61I001'.
012500* i tre nomi programma sono CALLed per nome letterale - nessuna
012600* tabella di dispatch, solo tre CALL statici in punti diversi
012700   03 CC-ENGINE-PGM            PIC X(8)  VALUE 'X61D002'.
012800   03 CC-EXTRACT-PGM           PIC X(8)  VALUE 'X61I002'.
012900   03 CC-EQUALS-LINE           PIC X(60) VALUE ALL '='.
013000   03 CC-RPT-TITLE             PIC X(32)
013100                      VALUE 'SUMMARY REPORT OF FOUND STENCILS'.
013200   03 CC-TEMPLATE-LABEL        PIC X(10) VALUE 'TEMPLATE: '.
013300   03 CC-ID-LABEL              PIC X(8)  VALUE '  - ID: '.
013400   03 CC-OBJ-FOUND-LABEL       PIC X(17)
013500                               VALUE '  OBJECTS FOUND: '.
013600   03 CC-TOTAL-LABEL           PIC X(21)
013700                               VALUE 'TOTAL: OBJECTS FOUND '.
013800   03 FILLER                   PIC X(10) VALUE SPACE.
013900*
014000 01 WS-COUNT-FMT.
014100* area di edit per i contatori stampati - Z(6)9 sopprime gli zeri
014200* davanti, il trim vero lo fa poi 0260 con il suo campo alterno
014300   03 CNT-EDITED                PIC Z(6)9.
014400 01 CNT-EDITED-ALT REDEFINES WS-COUNT-FMT.
014500* vista carattere dello stesso campo editato, usata da 0260 per
014600* contare e tagliare gli spazi iniziali senza un secondo MOVE
014700   03 CNT-EDITED-CHARS          PIC X(7).
014800*
014900 01 WS-COUNTERS.
015000* contatori a livello di run, COMP-3 come vuole lo standard MI2461
015100* per tutti gli accumulatori che finiscono anche in stampa
015200   03 WS-TEMPLATE-COUNT         PIC S9(5) COMP-3 VALUE ZERO.
015300   03 WS-GRAND-TOTAL            PIC S9(7) COMP-3 VALUE ZERO.
015400   03 FILLER                   PIC X(04) VALUE SPACE.
015500*
015600* own program-id, used to prefix console messages below so a
015700* combined job log can be grepped by program (MI2461-090)
015800 77 WS-THIS-PGM               PIC X(08) VALUE 'X61D001'.
015900*
016000 COPY X61MCTP.
016100 COPY X61MCR.
016200 COPY X61D002I.
016300 COPY X61D002O.
016400 COPY X61I002I.
016500 COPY X61I002O.
016600 COPY X61MIO.
016700*
016800 LOCAL-STORAGE SECTION.
016900 01 LS-UTILS.
017000* area di lavoro per gruppo-di-template e per la scansione celle;
017100* LOCAL-STORAGE perche' va azzerata ad ogni chiamata del programma
017200   03 TPL-IDX                   PIC 9(9) COMP.
017300   03 GRP-START                 PIC 9(9) COMP.
017400   03 GRP-END                   PIC 9(9) COMP.
017500   03 W-IDX                     PIC 9(9) COMP.
017600   03 DET-IDX                   PIC 9(9) COMP.
017700   03 CURRENT-TPL-NAME          PIC X(20).
017800   03 CURRENT-SCHEMA            PIC X(10).
017900   03 CURRENT-PARSER-KEY        PIC X(12).
018000*
018100   03 GROUP-CONT-SW             PIC X(1) VALUE '0'.
018200* switch di continuazione per 0070/0080 - '1' mentre il gruppo di
018300* template corrente sta ancora crescendo
018400     88 MORE-IN-GROUP               VALUE '1'.
018500     88 NO-MORE-IN-GROUP            VALUE '0'.
018600*
018700   03 NETWORK-SW                PIC X(1) VALUE '0'.
018800* acceso solo per il gruppo di template di nome NETWORK; passato
018900* tale e quale a X61I002 come DXT-C-NETWORK-FLAG
019000     88 CURRENT-IS-NETWORK           VALUE '1'.
019100*
019200   03 CNT-LEAD-SP               PIC 9(9) COMP.
019300* spazi iniziali del campo editato Z(6)9, usati da 0260 per
019400* calcolare dove comincia la parte significativa del numero
019500   03 CNT-DISP-LEN              PIC 9(9) COMP.
019600   03 CNT-DISPLAYED             PIC X(7) VALUE SPACE.
019700*
019800   03 RPT-LINE-WORK             PIC X(132) VALUE SPACE.
019900   03 RPT-LINE-WORK-ALT REDEFINES RPT-LINE-WORK.
020000     05 RPT-LINE-WORK-LEFT      PIC X(66).
020100     05 RPT-LINE-WORK-RIGHT     PIC X(66).
020200   03 FILLER                   PIC X(04) VALUE SPACE.
020300*
020400 01 LS-FILE-STATUSES.
020500* stati IBM a due cifre per i due file, piu' lo switch di esito
020600* del caricamento catalogo - tutti e tre azzerati ad ogni run
020700   03 CELLIN-FS                 PIC X(2) VALUE '00'.
020800     88 CELLIN-OK                   VALUE '00'.
020900     88 CELLIN-EOF                  VALUE '10'.
021000   03 RPTOUT-FS                 PIC X(2) VALUE '00'.
021100     88 RPTOUT-OK                   VALUE '00'.
021200   03 LOAD-OK-SW                PIC X(1) VALUE '0'.
021300     88 CATALOG-LOADED              VALUE '1'.
021400     88 CATALOG-NOT-LOADED          VALUE '0'.
021500   03 FILLER                   PIC X(04) VALUE SPACE.
021600*
021700 PROCEDURE DIVISION.
021800*
021900 0010-BEGIN.
022000* UPSI-0 acceso dall'operatore in JCL per la traccia a console -
022100* normalmente resta spento in produzione
022200* la DISPLAY finisce sul log del job, non sul report RPTOUT
022300     IF TRACE-ON
022400        DISPLAY WS-THIS-PGM ' - STENCIL CLASSIFIER STARTING'
022500     END-IF
022600
022700* MR-RESULT azzerato prima della chiamata a X61I001 - il
022800* valore precedente non deve mai sopravvivere a una rilancio
022900     MOVE ZERO                           TO MR-RESULT
023000     PERFORM 0020-LOAD-TEMPLATE-CATALOG THRU
023100              0040-RAISE-LOAD-CALL-ERROR-EXIT
023200
023300* senza catalogo non si stampa nulla - il contratto batch vuole
023400* il job fermo con messaggio, non un report vuoto
023500     IF CATALOG-LOADED
023600        PERFORM 0200-OPEN-REPORT-FILE
023700        PERFORM 0220-WRITE-REPORT-HEADER
023800* totale generale e indice di gruppo azzerati una sola volta,
023900* prima di scorrere tutti i gruppi di template
024000        MOVE ZERO                        TO WS-GRAND-TOTAL
024100        MOVE 1                           TO TPL-IDX
024200* un gruppo alla volta finche' l'indice supera TPL-TOT - ogni
024300* passaggio avanza TPL-IDX oltre l'ultimo elemento del gruppo
024400        PERFORM 0050-PROCESS-ONE-TPL-GROUP
024500        UNTIL TPL-IDX > TPL-TOT
024600        PERFORM 0250-WRITE-REPORT-FOOTER
024700        PERFORM 0210-CLOSE-REPORT-FILE
024800* RETURN-CODE 16 segnala al JCL un errore di caricamento, non
024900* un errore di I/O sul file celle o sul report
025000     ELSE
025100        DISPLAY WS-THIS-PGM ' - ' MR-DESCRIPTION
025200        MOVE 16                          TO RETURN-CODE
025300     END-IF
025400
025500     GOBACK.
025600
025700*
025800* entered only via the PERFORM THRU in 0010-BEGIN - falls through
025900* 0030-CHECK-LOAD-RESULT on a good CALL, GOES TO the error
026000* paragraph on a bad one (MI2461-090)
026100 0020-LOAD-TEMPLATE-CATALOG.
026200* azzerato qui e non nel chiamante - se la CALL va in eccezione
026300* il resto del programma deve vedere zero righe caricate
026400     MOVE ZERO                           TO TPL-TOT
026500     CALL CC-LOAD-PGM USING MCTP MR
026600         ON EXCEPTION
026700            GO TO 0040-RAISE-LOAD-CALL-ERROR
026800     END-CALL.
026900
027000*
027100 0030-CHECK-LOAD-RESULT.
027200* X61I001 lascia il codice di esito in MR-RESULT; questo e'
027300* l'unico punto dove il driver lo interpreta
027400     IF MR-RESULT NOT EQUAL ZERO
027500        SET CATALOG-NOT-LOADED              TO TRUE
027600     ELSE
027700        SET CATALOG-LOADED                  TO TRUE
027800     END-IF
027900     GO TO 0040-RAISE-LOAD-CALL-ERROR-EXIT.
028000
028100*
028200 0040-RAISE-LOAD-CALL-ERROR.
028300     SET CATALOG-NOT-LOADED                 TO TRUE
028400* stesso codice di ritorno usato quando CATALOG-NOT-LOADED viene
028500* rilevato a valle in 0010-BEGIN
028600     MOVE 16                                TO MR-RESULT
028700     MOVE 'TEMPLATES COULD NOT BE LOADED'    TO MR-DESCRIPTION.
028800*
028900 0040-RAISE-LOAD-CALL-ERROR-EXIT.
029000     EXIT.
029100
029200*
029300* trova tutte le righe consecutive del catalogo che condividono
029400* lo stesso TPL-NAME, poi elabora tutto il gruppo
029500 0050-PROCESS-ONE-TPL-GROUP.
029600* prima si delimita il gruppo (GRP-START/GRP-END), poi si elabora -
029700* le due fasi sono volutamente separate in due PERFORM
029800     PERFORM 0060-FILL-TEMPLATE-GROUP
029900     PERFORM 0090-PROCESS-TEMPLATE-GROUP.
030000
030100*
030200 0060-FILL-TEMPLATE-GROUP.
030300* nome, schema e chiave di parsing del template corrente, presi
030400* dalla prima riga del gruppo - sono uguali per tutto il gruppo
030500     MOVE TPL-NAME (TPL-IDX)                TO CURRENT-TPL-NAME
030600     MOVE TPL-SCHEMA (TPL-IDX)               TO CURRENT-SCHEMA
030700     MOVE TPL-PARSER-KEY (TPL-IDX)           TO CURRENT-PARSER-KEY
030800     MOVE TPL-IDX                            TO GRP-START
030900     MOVE TPL-IDX                            TO GRP-END
031000
031100* il template NETWORK e' un caso speciale riconosciuto per nome -
031200* attiva NETWORK-SW, letto poi da X61I002 per la descrizione celle
031300     IF CURRENT-TPL-NAME EQUAL CC-NETWORK-TEMPLATE
031400        SET CURRENT-IS-NETWORK                TO TRUE
031500     ELSE
031600        MOVE '0'                              TO NETWORK-SW
031700     END-IF
031800
031900* estende il gruppo di una riga alla volta finche' il nome
032000* template cambia o il catalogo finisce
032100     PERFORM 0070-CHECK-GROUP-CONTINUATION
032200     PERFORM 0080-EXTEND-TEMPLATE-GROUP
032300     UNTIL NO-MORE-IN-GROUP
032400
032500* TPL-IDX riparte dalla riga successiva all'ultima del gruppo
032600* appena chiuso, cosi' il prossimo giro parte dal template dopo
032700     MOVE GRP-END                             TO TPL-IDX
032800     ADD 1                                     TO TPL-IDX.
032900
033000*
033100 0070-CHECK-GROUP-CONTINUATION.
033200* fine catalogo oppure cambio di nome - in entrambi i casi il
033300* gruppo corrente e' chiuso
033400     IF GRP-END >= TPL-TOT
033500        SET NO-MORE-IN-GROUP                   TO TRUE
033600     ELSE
033700        IF TPL-NAME (GRP-END + 1) EQUAL CURRENT-TPL-NAME
033800           SET MORE-IN-GROUP                    TO TRUE
033900        ELSE
034000           SET NO-MORE-IN-GROUP                 TO TRUE
034100        END-IF
034200     END-IF.
034300
034400*
034500 0080-EXTEND-TEMPLATE-GROUP.
034600* avanza di una riga e richiede se quella nuova riga appartiene
034700* ancora allo stesso gruppo
034800     ADD 1                                      TO GRP-END
034900     PERFORM 0070-CHECK-GROUP-CONTINUATION.
035000
035100*
035200* rilegge il file celle dall'inizio per il gruppo di pattern
035300* corrente, come fa l'originale per ogni template
035400 0090-PROCESS-TEMPLATE-GROUP.
035500* contatore per-template e tabella pattern azzerati ad ogni gruppo -
035600* STM-C-PAT-TOT viene ricostruita da zero per il motore di match
035700     MOVE ZERO                                  TO WS-TEMPLATE-COUNT
035800     MOVE ZERO                                  TO STM-C-PAT-TOT
035900     PERFORM 0100-LOAD-PATTERN-ROW
036000     VARYING W-IDX FROM GRP-START BY 1
036100     UNTIL W-IDX > GRP-END
036200
036300* intestazione di template scritta prima di riaprire il file celle,
036400* cosi' il report segue l'ordine catalogo anche se il gruppo e' vuoto
036500     PERFORM 0230-WRITE-TPL-HEADER-LINE
036600     PERFORM 0110-OPEN-CELL-FILE
036700     PERFORM 0120-READ-CELL-FILE
036800     PERFORM 0140-SCAN-ONE-CELL
036900     UNTIL CELLIN-EOF
037000     PERFORM 0130-CLOSE-CELL-FILE
037100     PERFORM 0240-WRITE-TEMPLATE-COUNT-LINE
037200
037300* il totale generale somma i conteggi di tutti i template, anche
037400* quelli in cui una stessa cella e' stata contata piu' volte
037500     ADD WS-TEMPLATE-COUNT                      TO WS-GRAND-TOTAL.
037600
037700*
037800 0100-LOAD-PATTERN-ROW.
037900* la tabella pattern del motore e' ricostruita gruppo per gruppo,
038000* non tenuta per tutta la run
038100     ADD 1                                       TO STM-C-PAT-TOT
038200     MOVE TPL-PATTERN (W-IDX)
038300* qui non si clean-a nulla: il pattern passa cosi' com'e' scritto
038400* nel catalogo, la normalizzazione spetta al motore di match
038500                     TO STM-C-PATTERN (STM-C-PAT-TOT).
038600
038700*
038800 0110-OPEN-CELL-FILE.
038900* il file celle viene riaperto per ogni gruppo di template - e'
039000* voluto (MI2461-010), non un'ottimizzazione mancata
039100     OPEN INPUT CELLIN
039200* codice 20 riservato agli errori sul file celle, sia in apertura
039300* che in lettura - lo stesso codice per entrambe le cause
039400     IF NOT CELLIN-OK
039500        DISPLAY WS-THIS-PGM ' - CELLIN OPEN ERROR ' CELLIN-FS
039600        MOVE 20                                  TO RETURN-CODE
039700     END-IF.
039800
039900*
040000 0120-READ-CELL-FILE.
040100* stesso paragrafo di lettura usato sia per il primo record che per
040200* tutti i successivi, richiamato in coda a 0140
040300     READ CELLIN
040400     IF NOT CELLIN-OK AND NOT CELLIN-EOF
040500        DISPLAY WS-THIS-PGM ' - CELLIN READ ERROR ' CELLIN-FS
040600        MOVE 20                                  TO RETURN-CODE
040700        SET CELLIN-EOF                           TO TRUE
040800     END-IF.
040900
041000*
041100 0130-CLOSE-CELL-FILE.
041200     CLOSE CELLIN.
041300* nessun controllo di stato sulla CLOSE - una CLOSE fallita qui
041400* non compromette il resto della run, solo il file resta a posto
041500
041600*
041700 0140-SCAN-ONE-CELL.
041800* i campi della cella passano cosi' com'erano sul file, senza
041900* nessuna normalizzazione, all'area di interfaccia per il motore
042000     MOVE CELLIN-ID                              TO MIO-CELL-ID
042100     MOVE CELLIN-PARENT                          TO MIO-CELL-PARENT
042200     MOVE CELLIN-VERTEX                          TO MIO-CELL-VERTEX
042300     MOVE CELLIN-STYLE                           TO MIO-CELL-STYLE
042400     MOVE CELLIN-VALUE                           TO MIO-CELL-VALUE
042500
042600* gate text is CELL-STYLE alone - kept apart from the combined
042700* search text below, which also covers CELL-VALUE (MI2461-086)
042800     MOVE CELLIN-STYLE                           TO STM-C-STYLE
042900     MOVE SPACE                                  TO STM-C-TEXT
043000     STRING CELLIN-STYLE DELIMITED BY SIZE
043100            ' '          DELIMITED BY SIZE
043200            CELLIN-VALUE DELIMITED BY SIZE
043300       INTO STM-C-TEXT
043400
043500* STM-C-MATCHED azzerato prima di ogni CALL - il motore lo imposta
043600* lui solo in caso di corrispondenza
043700     MOVE '0'                                    TO STM-C-MATCHED
043800     CALL CC-ENGINE-PGM USING STM-C-IN STM-C-OUT MR
043900         ON EXCEPTION
044000            DISPLAY WS-THIS-PGM ' - X61D002 CALL ERROR'
044100            MOVE 24                               TO RETURN-CODE
044200         NOT ON EXCEPTION
044300            CONTINUE
044400     END-CALL
044500
044600* solo le celle che il motore riconosce generano righe di detail -
044700* le altre vengono semplicemente scartate
044800     IF STM-C-IS-MATCHED
044900        PERFORM 0150-HANDLE-MATCHED-CELL
045000     END-IF
045100
045200* richiude il ciclo di scansione tornando a leggere la cella
045300* successiva
045400     PERFORM 0120-READ-CELL-FILE.
045500
045600*
045700 0150-HANDLE-MATCHED-CELL.
045800* MIO-DETAILS-TOT azzerato per ogni cella - l'estrazione dati puo'
045900* restituire zero, una o piu' coppie nome/valore
046000     MOVE ZERO                                    TO MIO-DETAILS-TOT
046100     PERFORM 0160-CALL-DATA-EXTRACT
046200     PERFORM 0180-WRITE-MATCH-DETAIL-LINES
046300     ADD 1                                         TO WS-TEMPLATE-COUNT.
046400
046500*
046600 0160-CALL-DATA-EXTRACT.
046700* l'intero CELL-VALUE passa sempre per intero (200 byte) a
046800* X61I002 - la pulizia e il taglio li fa lui, non il driver
046900     MOVE MIO-CELL-VALUE                          TO DXT-C-VALUE-DATA
047000     MOVE 200                                     TO DXT-C-VALUE-LEN
047100     MOVE CURRENT-PARSER-KEY                      TO DXT-C-PARSER-KEY
047200     MOVE NETWORK-SW                              TO DXT-C-NETWORK-FLAG
047300     MOVE ZERO                                    TO LIST-C-TOT
047400
047500* una eccezione qui non abortisce il cell - si segnala con
047600* RETURN-CODE 24 e si prosegue con la cella successiva
047700     CALL CC-EXTRACT-PGM USING DXT-C-IN DXT-C-OUT MR
047800         ON EXCEPTION
047900            DISPLAY WS-THIS-PGM ' - X61I002 CALL ERROR'
048000            MOVE 24                                TO RETURN-CODE
048100         NOT ON EXCEPTION
048200            PERFORM 0170-COPY-EXTRACTED-ITEM
048300            VARYING W-IDX FROM 1 BY 1
048400            UNTIL W-IDX > LIST-C-TOT
048500     END-CALL.
048600
048700*
048800 0170-COPY-EXTRACTED-ITEM.
048900* ogni elemento estratto diventa una riga di detail, con lo schema
049000* del template corrente riportato su ciascuna
049100     ADD 1                                         TO MIO-DETAILS-TOT
049200     MOVE CURRENT-SCHEMA
049300                  TO MIO-DETAIL-SCHEMA (MIO-DETAILS-TOT)
049400     MOVE EL-C-DATA-KEY (W-IDX)
049500                  TO MIO-DETAIL-KEY (MIO-DETAILS-TOT)
049600     MOVE EL-C-DATA-VALUE-LEN (W-IDX)
049700                  TO MIO-DETAIL-VALUE-LEN (MIO-DETAILS-TOT)
049800     MOVE EL-C-DATA-VALUE-DATA (W-IDX)
049900                  TO MIO-DETAIL-VALUE-DATA (MIO-DETAILS-TOT).
050000
050100*
050200* una riga "- ID:" per la cella, seguita da una riga per ogni
050300* coppia nome/valore estratta (se nessuna, solo la riga ID)
050400 0180-WRITE-MATCH-DETAIL-LINES.
050500* riga ID sempre scritta, anche se MIO-DETAILS-TOT resta a zero -
050600* il chiamante vede comunque quale cella ha fatto match
050700     MOVE SPACE                                    TO RPT-LINE-WORK
050800     STRING CC-ID-LABEL  DELIMITED BY SIZE
050900            MIO-CELL-ID  DELIMITED BY SPACE
051000       INTO RPT-LINE-WORK
051100     PERFORM 0270-WRITE-ONE-LINE
051200
051300     PERFORM 0190-WRITE-ONE-DETAIL-ITEM
051400     VARYING DET-IDX FROM 1 BY 1
051500     UNTIL DET-IDX > MIO-DETAILS-TOT.
051600
051700*
051800 0190-WRITE-ONE-DETAIL-ITEM.
051900* riferimento modificato sulla lunghezza gia' limitata a 80 byte a
052000* monte in X61I002 (MI2461-091) - qui si assume sempre in range
052100     MOVE SPACE                                    TO RPT-LINE-WORK
052200     STRING ' '                  DELIMITED BY SIZE
052300            MIO-DETAIL-KEY (DET-IDX)  DELIMITED BY SPACE
052400            ': '                 DELIMITED BY SIZE
052500            MIO-DETAIL-VALUE-DATA (DET-IDX)
052600                (1:MIO-DETAIL-VALUE-LEN (DET-IDX))
052700                                  DELIMITED BY SIZE
052800       INTO RPT-LINE-WORK
052900     PERFORM 0270-WRITE-ONE-LINE.
053000
053100*
053200 0200-OPEN-REPORT-FILE.
053300* RPTOUT si apre una sola volta per l'intera run, a differenza di
053400* CELLIN che si riapre per ogni gruppo
053500     OPEN OUTPUT RPTOUT
053600     IF NOT RPTOUT-OK
053700        DISPLAY WS-THIS-PGM ' - RPTOUT OPEN ERROR ' RPTOUT-FS
053800        MOVE 20                                    TO RETURN-CODE
053900     END-IF.
054000
054100*
054200 0210-CLOSE-REPORT-FILE.
054300     CLOSE RPTOUT.
054400* chiusura fatta in 0010-BEGIN solo se il catalogo era stato
054500* caricato - con CATALOG-NOT-LOADED il file non viene nemmeno aperto
054600
054700*
054800 0220-WRITE-REPORT-HEADER.
054900* riga di separazione, titolo, riga di separazione - tre scritture
055000* dirette, nessun ciclo
055100     MOVE CC-EQUALS-LINE                            TO RPT-LINE-WORK
055200     PERFORM 0270-WRITE-ONE-LINE
055300     MOVE SPACE                                      TO RPT-LINE-WORK
055400     MOVE CC-RPT-TITLE                               TO RPT-LINE-WORK
055500     PERFORM 0270-WRITE-ONE-LINE
055600     MOVE CC-EQUALS-LINE                             TO RPT-LINE-WORK
055700     PERFORM 0270-WRITE-ONE-LINE.
055800
055900*
056000 0230-WRITE-TPL-HEADER-LINE.
056100* riga vuota prima di ogni nuovo template, per leggibilita' del
056200* report su carta
056300     MOVE SPACE                                      TO RPT-LINE-WORK
056400     PERFORM 0270-WRITE-ONE-LINE
056500     MOVE SPACE                                      TO RPT-LINE-WORK
056600     STRING CC-TEMPLATE-LABEL  DELIMITED BY SIZE
056700            CURRENT-TPL-NAME   DELIMITED BY SPACE
056800* CURRENT-TPL-NAME arriva da 0090 - e' il nome del template
056900* appena chiuso, non quello che sta per iniziare
057000       INTO RPT-LINE-WORK
057100     PERFORM 0270-WRITE-ONE-LINE.
057200
057300*
057400 0240-WRITE-TEMPLATE-COUNT-LINE.
057500* il conteggio passa per l'area editata Z(6)9 e poi per il
057600* trim degli spazi prima di entrare nella riga di report
057700     MOVE WS-TEMPLATE-COUNT                           TO CNT-EDITED
057800     PERFORM 0260-FORMAT-COUNT-DISPLAY
057900     MOVE SPACE                                        TO RPT-LINE-WORK
058000     STRING CC-OBJ-FOUND-LABEL  DELIMITED BY SIZE
058100            CNT-DISPLAYED (1:CNT-DISP-LEN) DELIMITED BY SIZE
058200* CNT-DISP-LEN arriva gia' calcolato da 0260 - la STRING
058300* concatena solo i caratteri significativi, senza spazi
058400       INTO RPT-LINE-WORK
058500     PERFORM 0270-WRITE-ONE-LINE.
058600
058700*
058800 0250-WRITE-REPORT-FOOTER.
058900* riga vuota e riga di separazione prima del totale, a chiudere il
059000* report nello stesso stile dell'intestazione
059100     MOVE SPACE                                        TO RPT-LINE-WORK
059200     PERFORM 0270-WRITE-ONE-LINE
059300     MOVE CC-EQUALS-LINE                               TO RPT-LINE-WORK
059400     PERFORM 0270-WRITE-ONE-LINE
059500* il totale generale passa per la stessa routine di editing
059600* del conteggio per template - stessa area di lavoro, riusata
059700
059800     MOVE WS-GRAND-TOTAL                               TO CNT-EDITED
059900     PERFORM 0260-FORMAT-COUNT-DISPLAY
060000     MOVE SPACE                                        TO RPT-LINE-WORK
060100     STRING CC-TOTAL-LABEL DELIMITED BY SIZE
060200            CNT-DISPLAYED (1:CNT-DISP-LEN) DELIMITED BY SIZE
060300       INTO RPT-LINE-WORK
060400     PERFORM 0270-WRITE-ONE-LINE
060500
060600     MOVE CC-EQUALS-LINE                               TO RPT-LINE-WORK
060700* stessa coppia di MOVE/PERFORM della riga di intestazione,
060800* ma qui e' il totale generale, non il conteggio per template
060900     PERFORM 0270-WRITE-ONE-LINE.
061000
061100*
061200* toglie gli spazi iniziali dal campo editato, cosi' il totale
061300* esce senza zeri/spazi davanti
061400 0260-FORMAT-COUNT-DISPLAY.
061500     MOVE ZERO                                          TO CNT-LEAD-SP
061600     INSPECT CNT-EDITED-CHARS
061700             TALLYING CNT-LEAD-SP FOR LEADING SPACE
061800     COMPUTE CNT-DISP-LEN = 7 - CNT-LEAD-SP
061900     MOVE SPACE                                          TO CNT-DISPLAYED
062000     MOVE CNT-EDITED-CHARS (CNT-LEAD-SP + 1 : CNT-DISP-LEN)
062100* il trim si fa una volta sola qui, non a ogni chiamata -
062200* CNT-LEAD-SP e' uno scratch riusato per ogni numero formattato
062300                                                         TO CNT-DISPLAYED.
062400
062500*
062600 0270-WRITE-ONE-LINE.
062700* unico punto del programma che scrive su RPTOUT - tutte le altre
062800* routine passano per qui, mai una WRITE diretta altrove
062900     MOVE RPT-LINE-WORK                                  TO RPT-LINE
063000     WRITE RPT-LINE
063100     MOVE SPACE                                          TO RPT-LINE-WORK.
