000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    X61I002.
000300 AUTHOR.        COLOMBO.
000400 INSTALLATION.  MI2461 DATA CENTER.
000500 DATE-WRITTEN.  06/15/1992.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* X61I002
001000* **++ estrazione dati da CELL-VALUE: cerca indirizzi IPv4 in
001100* **++ sequenza, e per il template NETWORK costruisce anche la
001200* **++ descrizione pulita (ripulita dagli IP e dall'HTML).
001300*----------------------------------------------------------------
001400* CHANGE LOG
001500*----------------------------------------------------------------
001600* DATE       BY   REQUEST     DESCRIPTION
001700* ---------  ---  ----------  -------------------------------
001800* 06/15/92   EC   MI2461-005  Initial version - IP scan only.
001900* 10/02/92   EC   MI2461-010  HTML tag strip added for the
002000*                             NETWORK description item.
002100* 03/19/93   RT   MI2461-014  &nbsp; entity now replaced with a
002200*                             single blank before collapsing.
002300* 09/27/93   RT   MI2461-019  Whitespace-collapse pass was
002400*                             leaving a leading blank.
002500* 05/12/94   EC   MI2461-023  Unterminated '<' (no closing '>')
002600*                             is now copied through literally
002700*                             instead of eating the rest of the
002800*                             value.
002900* 12/02/94   GB   MI2461-028  Non-overlapping IP scan - pointer
003000*                             now advances past a match instead
003100*                             of re-testing inside it.
003200* 04/18/95   GB   MI2461-032  Description dropped when nothing
003300*                             alphanumeric survives the clean.
003400* 09/30/96   PR   MI2461-039  Octet width capped at 3 digits -
003500*                             longer digit runs no longer forced
003600*                             into a bogus match.
003700* 02/14/98   PR   MI2461-042  Extracted values empty after the
003800*                             HTML clean are no longer reported.
003900* 11/09/98   PR   MI2461-Y2K  Year-2000 readiness review - no
004000*                             date fields in this program,
004100*                             no changes required. Signed off.
004200* 06/17/99   PR   MI2461-047  Y2K sign-off countersigned after
004300*                             full regression against X61DTS01.
004400* 05/03/01   SG   MI2461-053  DXT-C-VALUE-DATA widened to 200
004500*                             bytes to match CELL-VALUE.
004600* 02/27/04   SG   MI2461-062  LIST-C-TB raised from 20 to 100
004700*                             entries per cell.
004800* 10/11/09   MF   MI2461-075  Working copy of the value is now
004900*                             reset at program entry - stale data
005000*                             from a shorter previous cell could
005100*                             leak through on the cleanup pass.
005200* 11/28/16   DR   MI2461-088  Octet-boundary dot checks rewritten
005300*                             as nested IF - GO TO does not belong
005400*                             in this shop's scan paragraphs.
005500* 12/05/16   DR   MI2461-090  Paragraphs renumbered, 0010- through
005600*                             0230-, so this program reads the way
005700*                             the rest of the shop's work does;
005800*                             &nbsp; literal pulled out to its own
005900*                             77-level item.
006000* 12/08/16   DR   MI2461-091  EL-C-DATA-VALUE-LEN was being set
006100*                             from CLEAN-OUT-LEN with no cap, while
006200*                             EL-C-DATA-VALUE-DATA is only 80 bytes
006300*                             wide - a cleaned NETWORK description
006400*                             over 80 bytes drove a reference-
006500*                             modification past the field in
006600*                             X61D001's WRITE-ONE-DETAIL-ITEM. Both
006700*                             spots that set the length now cap it
006800*                             at 80, and DXT-C-VALUE-LEN itself is
006900*                             now range-checked on entry.
007000*----------------------------------------------------------------
007100 ENVIRONMENT DIVISION.
007200*
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.    IBM-370.
007500 OBJECT-COMPUTER.    IBM-370.
007600 SPECIAL-NAMES.
007700     CLASS DIGIT-VALID  IS '0' THRU '9'.
007800*
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100**
008200 DATA DIVISION.
008300*
008400 FILE SECTION.
008500*
008600 WORKING-STORAGE SECTION.
008700* the &nbsp; entity is tested on its own against CLEAN-IN, not as
008800* part of the literals group, so it gets a standalone 77 (MI2461-090)
008900 77 CC-NBSP-ENTITY           PIC X(6)  VALUE '&nbsp;'.
009000 01 WK-LITERALS.
009100   03 CC-IP-KEY                PIC X(12) VALUE 'IP'.
009200   03 CC-DESCRIPTION-KEY       PIC X(12) VALUE 'DESCRIPTION'.
009300   03 CC-LOWER-ALPHABET        PIC X(26)
009400                           VALUE 'abcdefghijklmnopqrstuvwxyz'.
009500   03 FILLER                   PIC X(04) VALUE SPACE.
009600*
009700 LOCAL-STORAGE SECTION.
009800 01 LS-UTILS.
009900* WORK-VALUE e' la copia di lavoro di DXT-C-VALUE-DATA - gli
010000* indirizzi IP via via trovati vengono spenti a blank qui
010100* dentro, cosi' 0100 non li vede piu' nella descrizione
010200   03 WORK-VALUE               PIC X(200) VALUE SPACE.
010300* char-table view of the working copy, used when a caller needs
010400* to step through it one byte at a time rather than by ref-mod
010500   03 WORK-VALUE-ALT REDEFINES WORK-VALUE.
010600     05 WORK-VALUE-CHAR        PIC X(1) OCCURS 200.
010700   03 SCAN-POS                 PIC 9(9) COMP.
010800*
010900   03 W-START                  PIC 9(9) COMP.
011000* W-START/W-POS/W-LEN sono variabili di appoggio di uso
011100* generico per 0040-MATCH-DIGIT-RUN - non portano significato
011200* oltre la singola chiamata al paragrafo
011300   03 W-POS                    PIC 9(9) COMP.
011400   03 W-LEN                    PIC 9(9) COMP.
011500* OCT1-LEN..OCT4-LEN tengono la lunghezza di ciascun ottetto
011600* gia' riconosciuto, serve per calcolare dove inizia il
011700* prossimo ottetto senza dover ripartire dall'inizio
011800*
011900   03 OCT1-LEN                 PIC 9(9) COMP.
012000   03 OCT2-LEN                 PIC 9(9) COMP.
012100   03 OCT3-LEN                 PIC 9(9) COMP.
012200   03 OCT4-LEN                 PIC 9(9) COMP.
012300   03 IP-MATCH-SW               PIC X(1) VALUE '0'.
012400     88 IP-FOUND                    VALUE '1'.
012500   03 IP-TOTAL-LEN              PIC 9(9) COMP.
012600* IP-MATCH-SW/IP-TOTAL-LEN vivono solo per la durata di un
012700* tentativo in 0030 - non sopravvivono al SCAN-POS successivo
012800*
012900   03 CLEAN-IN                  PIC X(200) VALUE SPACE.
013000   03 CLEAN-IN-ALT REDEFINES CLEAN-IN.
013100     05 CLEAN-IN-FIRST-CHAR     PIC X(1).
013200     05 CLEAN-IN-REST           PIC X(199).
013300   03 CLEAN-IN-LEN               PIC 9(9) COMP.
013400* CLEAN-IN/CLEAN-OUT sono la coppia di buffer usata sia per
013500* pulire un singolo indirizzo IP (0090) sia per pulire tutta
013600* la descrizione di rete (0100) - stesso paragrafo, due scopi
013700   03 CLEAN-OUT                  PIC X(200) VALUE SPACE.
013800   03 CLEAN-OUT-ALT REDEFINES CLEAN-OUT.
013900     05 CLEAN-OUT-LAST-BLOCK    PIC X(100).
014000     05 CLEAN-OUT-TAIL-BLOCK    PIC X(100).
014100   03 CLEAN-OUT-LEN              PIC 9(9) COMP.
014200   03 CLEAN-SRC-POS              PIC 9(9) COMP.
014300   03 TAG-SCAN-POS               PIC 9(9) COMP.
014400   03 TAG-END-POS                PIC 9(9) COMP.
014500* TAG-SCAN-POS/TAG-END-POS/TAG-FOUND-SW servono solo a
014600* 0160-FIND-TAG-END e ai paragrafi che chiama - vita breve,
014700* azzerati a ogni nuovo tag incontrato
014800   03 TAG-FOUND-SW               PIC X(1) VALUE '0'.
014900     88 TAG-END-FOUND                VALUE '1'.
015000*
015100   03 FINAL-LEN                  PIC 9(9) COMP.
015200* FINAL-LEN non e' piu' usato in questa versione del
015300* programma ma resta dichiarato per non rompere i
015400* riferimenti incrociati nei test case di X61DTS01
015500   03 PREV-WAS-SPACE-SW          PIC X(1) VALUE '0'.
015600     88 PREV-WAS-SPACE               VALUE '1'.
015700   03 HAS-ALNUM-SW               PIC X(1) VALUE '0'.
015800     88 VALUE-HAS-ALNUM              VALUE '1'.
015900   03 FILLER                   PIC X(04) VALUE SPACE.
016000* alnum e prev-space sono due interruttori usati nella
016100* seconda passata di pulizia e nel controllo finale sulla
016200* descrizione di rete - niente a che fare con lo scan IP
016300*
016400 LINKAGE SECTION.
016500 COPY X61I002I.
016600 COPY X61I002O.
016700 COPY X61MCR.
016800*
016900 PROCEDURE DIVISION USING DXT-C-IN
017000                          DXT-C-OUT
017100                          MR.
017200*
017300 0010-BEGIN.
017400     MOVE ZERO                             TO MR-RESULT
017500* MR-RESULT resta sempre a zero in questo programma - non c'e'
017600* un percorso di errore che lo alzi, solo limiti a cui si appiattisce
017700     MOVE ZERO                             TO LIST-C-TOT
017800     MOVE DXT-C-VALUE-DATA                 TO WORK-VALUE
017900
018000     PERFORM 0015-VALIDATE-INPUT-LENGTH THRU
018100              0016-VALIDATE-INPUT-LENGTH-EXIT
018200
018300     EVALUATE TRUE
018400* oggi la sola chiave riconosciuta e' 'IP'; DXT-C-PARSER-KEY viene
018500* comunque passata per intero, pronta per chiavi future del catalogo
018600       WHEN DXT-C-PARSER-KEY EQUAL 'IP'
018700         PERFORM 0020-EXTRACT-IP-ADDRESSES
018800       WHEN OTHER
018900         CONTINUE
019000     END-EVALUATE
019100
019200     IF DXT-C-IS-NETWORK
019300* la descrizione di rete si costruisce solo dopo aver tolto gli IP -
019400* WORK-VALUE a questo punto ha i buchi lasciati da 0090
019500        PERFORM 0100-BUILD-NETWORK-DESCRIPTION
019600     END-IF
019700
019800     GOBACK.
019900
020000*
020100* DXT-C-VALUE-LEN non deve mai superare l'ampiezza di 200 byte di
020200* DXT-C-VALUE-DATA - un chiamante che passa un valore fuori banda
020300* viene intercettato qui invece di produrre un riferimento
020400* modificato fuori dai limiti del campo (MI2461-091)
020500 0015-VALIDATE-INPUT-LENGTH.
020600     IF DXT-C-VALUE-LEN > 200
020700        MOVE 200                           TO DXT-C-VALUE-LEN
020800        GO TO 0016-VALIDATE-INPUT-LENGTH-EXIT
020900     END-IF
021000     IF DXT-C-VALUE-LEN < ZERO
021100        MOVE ZERO                          TO DXT-C-VALUE-LEN
021200     END-IF.
021300*
021400 0016-VALIDATE-INPUT-LENGTH-EXIT.
021500     EXIT.
021600*
021700* scansiona DXT-C-VALUE-DATA da sinistra a destra, cercando
021800* quadruple punteggiate di 1-3 cifre; ogni match trovato viene
021900* rimosso anche dalla copia di lavoro usata per la descrizione
022000 0020-EXTRACT-IP-ADDRESSES.
022100     MOVE 1                                TO SCAN-POS
022200* scansione non sovrapposta: un match trovato fa avanzare SCAN-POS
022300* oltre l'intero indirizzo, non di un solo carattere
022400     PERFORM 0030-TRY-MATCH-IP-AT-POS
022500     UNTIL SCAN-POS > DXT-C-VALUE-LEN.
022600
022700*
022800 0030-TRY-MATCH-IP-AT-POS.
022900     MOVE '0'                              TO IP-MATCH-SW
023000* un solo tentativo per posizione - se l'ottetto 1 non parte con
023100* una cifra, il resto della catena di paragrafi non viene nemmeno provato
023200
023300     MOVE SCAN-POS                         TO W-START
023400* il primo ottetto parte esattamente da SCAN-POS, senza saltare
023500* nessun carattere
023600     PERFORM 0040-MATCH-DIGIT-RUN
023700     MOVE W-LEN                            TO OCT1-LEN
023800
023900     IF OCT1-LEN > ZERO
024000* senza almeno una cifra nel primo ottetto non puo' esserci un IP -
024100* si passa direttamente ad avanzare SCAN-POS di un byte
024200        PERFORM 0060-CHECK-DOT-AFTER-OCTET-1
024300     END-IF
024400
024500     IF IP-FOUND
024600* un IP trovato avanza SCAN-POS della sua intera lunghezza; altrimenti
024700* si avanza di un solo carattere e si riprova dalla posizione dopo
024800        PERFORM 0090-APPEND-IP-TO-LIST
024900        ADD IP-TOTAL-LEN                   TO SCAN-POS
025000     ELSE
025100        ADD 1                               TO SCAN-POS
025200     END-IF.
025300
025400*
025500* conta una sequenza di cifre (massimo 3) a partire da W-START
025600 0040-MATCH-DIGIT-RUN.
025700     MOVE ZERO                              TO W-LEN
025800* massimo 3 cifre per ottetto (MI2461-039) - un quarto carattere
025900* numerico dopo il terzo non estende piu' la corsa
026000     MOVE W-START                           TO W-POS
026100     PERFORM 0050-COUNT-ONE-DIGIT
026200     UNTIL W-LEN >= 3
026300     OR W-POS > DXT-C-VALUE-LEN
026400     OR DXT-C-VALUE-DATA (W-POS:1) IS NOT DIGIT-VALID.
026500
026600*
026700 0050-COUNT-ONE-DIGIT.
026800     ADD 1                                   TO W-LEN
026900* avanza di un carattere alla volta - richiamato ripetutamente da
027000* 0040 fino al limite di 3 cifre o a un carattere non numerico
027100     ADD 1                                   TO W-POS.
027200
027300*
027400 0060-CHECK-DOT-AFTER-OCTET-1.
027500* punto dopo l'ottetto 1: deve essere un '.' per continuare la
027600* catena verso l'ottetto 2
027700     COMPUTE W-POS = SCAN-POS + OCT1-LEN
027800     IF W-POS <= DXT-C-VALUE-LEN
027900        IF DXT-C-VALUE-DATA (W-POS:1) EQUAL '.'
028000           COMPUTE W-START = SCAN-POS + OCT1-LEN + 1
028100           PERFORM 0040-MATCH-DIGIT-RUN
028200           MOVE W-LEN                       TO OCT2-LEN
028300           IF OCT2-LEN NOT EQUAL ZERO
028400              PERFORM 0070-CHECK-DOT-AFTER-OCTET-2
028500           END-IF
028600        END-IF
028700     END-IF.
028800
028900*
029000 0070-CHECK-DOT-AFTER-OCTET-2.
029100* stesso controllo del paragrafo precedente, ma dopo l'ottetto 2
029200     COMPUTE W-POS = SCAN-POS + OCT1-LEN + 1 + OCT2-LEN
029300     IF W-POS <= DXT-C-VALUE-LEN
029400        IF DXT-C-VALUE-DATA (W-POS:1) EQUAL '.'
029500           COMPUTE W-START = SCAN-POS + OCT1-LEN + 1 + OCT2-LEN
029600                                     + 1
029700           PERFORM 0040-MATCH-DIGIT-RUN
029800           MOVE W-LEN                       TO OCT3-LEN
029900           IF OCT3-LEN NOT EQUAL ZERO
030000              PERFORM 0080-CHECK-DOT-AFTER-OCTET-3
030100           END-IF
030200        END-IF
030300     END-IF.
030400
030500*
030600 0080-CHECK-DOT-AFTER-OCTET-3.
030700* ultimo ottetto - se anche questo produce cifre si ha un IP
030800* completo, lunghezza totale con i tre punti inclusi
030900     COMPUTE W-POS = SCAN-POS + OCT1-LEN + 1 + OCT2-LEN
031000                              + 1 + OCT3-LEN
031100     IF W-POS <= DXT-C-VALUE-LEN
031200        IF DXT-C-VALUE-DATA (W-POS:1) EQUAL '.'
031300           COMPUTE W-START = SCAN-POS + OCT1-LEN + 1 + OCT2-LEN
031400                                      + 1 + OCT3-LEN + 1
031500           PERFORM 0040-MATCH-DIGIT-RUN
031600           MOVE W-LEN                       TO OCT4-LEN
031700           IF OCT4-LEN NOT EQUAL ZERO
031800              COMPUTE IP-TOTAL-LEN = OCT1-LEN + OCT2-LEN
031900                                    + OCT3-LEN + OCT4-LEN + 3
032000              SET IP-FOUND                  TO TRUE
032100           END-IF
032200        END-IF
032300     END-IF.
032400
032500*
032600 0090-APPEND-IP-TO-LIST.
032700     MOVE DXT-C-VALUE-DATA (SCAN-POS:IP-TOTAL-LEN) TO CLEAN-IN
032800* l'indirizzo appena trovato viene ripulito come se fosse una
032900* mini-descrizione - principalmente per passare tag HTML attorno
033000     MOVE IP-TOTAL-LEN                      TO CLEAN-IN-LEN
033100     PERFORM 0130-CLEAN-HTML-CONTENT
033200
033300     IF CLEAN-OUT-LEN > ZERO
033400        ADD 1                                TO LIST-C-TOT
033500        MOVE CC-IP-KEY                     TO EL-C-DATA-KEY (LIST-C-TOT)
033600* EL-C-DATA-VALUE-DATA is only 80 bytes wide - CLEAN-OUT-LEN can
033700* run past that, so the stored length has to be capped the same
033800* way the MOVE below already truncates the data (MI2461-091)
033900        IF CLEAN-OUT-LEN > 80
034000           MOVE 80
034100                       TO EL-C-DATA-VALUE-LEN (LIST-C-TOT)
034200        ELSE
034300           MOVE CLEAN-OUT-LEN
034400                       TO EL-C-DATA-VALUE-LEN (LIST-C-TOT)
034500        END-IF
034600        MOVE CLEAN-OUT
034700                    TO EL-C-DATA-VALUE-DATA (LIST-C-TOT)
034800     END-IF
034900
035000     MOVE SPACE
035100         TO WORK-VALUE (SCAN-POS:IP-TOTAL-LEN).
035200
035300*
035400* dal testo rimasto dopo aver tolto gli IP, ricava la
035500* descrizione pulita del template NETWORK
035600 0100-BUILD-NETWORK-DESCRIPTION.
035700     MOVE WORK-VALUE                        TO CLEAN-IN
035800* stesso paragrafo di pulizia HTML usato da 0090 per gli IP,
035900* qui applicato a tutto cio' che resta del valore della cella
036000     MOVE DXT-C-VALUE-LEN                   TO CLEAN-IN-LEN
036100     PERFORM 0130-CLEAN-HTML-CONTENT
036200
036300     MOVE '0'                               TO HAS-ALNUM-SW
036400     IF CLEAN-OUT-LEN > ZERO
036500        PERFORM 0110-CHECK-DESC-HAS-ALNUM
036600     END-IF
036700
036800     IF VALUE-HAS-ALNUM
036900        ADD 1                                TO LIST-C-TOT
037000        MOVE CC-DESCRIPTION-KEY
037100                    TO EL-C-DATA-KEY (LIST-C-TOT)
037200* same 80-byte cap as 0090-APPEND-IP-TO-LIST - a cleaned NETWORK
037300* description over 80 bytes is an everyday cell label, not an
037400* edge case (MI2461-091)
037500        IF CLEAN-OUT-LEN > 80
037600           MOVE 80
037700                       TO EL-C-DATA-VALUE-LEN (LIST-C-TOT)
037800        ELSE
037900           MOVE CLEAN-OUT-LEN
038000                       TO EL-C-DATA-VALUE-LEN (LIST-C-TOT)
038100        END-IF
038200        MOVE CLEAN-OUT
038300                    TO EL-C-DATA-VALUE-DATA (LIST-C-TOT)
038400     END-IF.
038500
038600*
038700 0110-CHECK-DESC-HAS-ALNUM.
038800     MOVE 1                                  TO SCAN-POS
038900* si ferma al primo carattere alfanumerico trovato - basta
039000* uno solo per decidere che la descrizione va riportata
039100     PERFORM 0120-TEST-ONE-ALNUM-CHAR
039200     UNTIL SCAN-POS > CLEAN-OUT-LEN
039300     OR VALUE-HAS-ALNUM.
039400
039500*
039600 0120-TEST-ONE-ALNUM-CHAR.
039700     IF CLEAN-OUT (SCAN-POS:1) IS ALPHABETIC
039800     OR CLEAN-OUT (SCAN-POS:1) IS DIGIT-VALID
039900        SET VALUE-HAS-ALNUM                  TO TRUE
040000     END-IF
040100     ADD 1                                    TO SCAN-POS.
040200
040300*
040400* HTML-CLEAN: tag <...> e entita' &nbsp; diventano un blank,
040500* poi gli spazi multipli vengono compattati e i lati tagliati
040600 0130-CLEAN-HTML-CONTENT.
040700     MOVE SPACE                              TO CLEAN-OUT
040800     MOVE ZERO                               TO CLEAN-OUT-LEN
040900     MOVE 1                                  TO CLEAN-SRC-POS
041000
041100     PERFORM 0140-CLEAN-ONE-CHAR
041200* prima passata: un carattere alla volta da CLEAN-IN verso
041300* CLEAN-OUT, sostituendo tag e &nbsp; con uno spazio
041400     UNTIL CLEAN-SRC-POS > CLEAN-IN-LEN
041500
041600     PERFORM 0200-COLLAPSE-WHITESPACE.
041700
041800*
041900 0140-CLEAN-ONE-CHAR.
042000     IF CLEAN-IN (CLEAN-SRC-POS:1) EQUAL '<'
042100        PERFORM 0150-HANDLE-ANGLE-BRACKET
042200     ELSE
042300        IF CLEAN-SRC-POS + 5 <= CLEAN-IN-LEN
042400        AND CLEAN-IN (CLEAN-SRC-POS:6) EQUAL CC-NBSP-ENTITY
042500* l'entita' HTML dello spazio non modificabile viene
042600* riconosciuta per intero, 6 caratteri, non carattere a carattere
042700           PERFORM 0180-APPEND-ONE-BLANK
042800           ADD 6                               TO CLEAN-SRC-POS
042900        ELSE
043000           PERFORM 0190-APPEND-ONE-SOURCE-CHAR
043100           ADD 1                               TO CLEAN-SRC-POS
043200* carattere qualsiasi, non '<' e non l'inizio di &nbsp; -
043300* si copia cosi' com'e' e si avanza di una sola posizione
043400        END-IF
043500     END-IF.
043600
043700*
043800 0150-HANDLE-ANGLE-BRACKET.
043900     PERFORM 0160-FIND-TAG-END
044000* un tag trovato diventa un solo blank; un '<' senza '>' di
044100* chiusura passa invece cosi' com'e', carattere per carattere
044200     IF TAG-END-FOUND
044300        PERFORM 0180-APPEND-ONE-BLANK
044400        COMPUTE CLEAN-SRC-POS = TAG-END-POS + 1
044500     ELSE
044600        PERFORM 0190-APPEND-ONE-SOURCE-CHAR
044700        ADD 1                                  TO CLEAN-SRC-POS
044800* nessun '>' per questo '<' - lo si tratta come testo normale,
044900* un carattere alla volta, non come inizio di tag
045000     END-IF.
045100
045200*
045300 0160-FIND-TAG-END.
045400     MOVE '0'                                 TO TAG-FOUND-SW
045500     COMPUTE TAG-SCAN-POS = CLEAN-SRC-POS + 1
045600* TAG-SCAN-POS parte dal carattere dopo il '<' appena visto
045700     PERFORM 0170-SCAN-FOR-CLOSE-ANGLE
045800* la ricerca del '>' si ferma al primo che trova o a fine
045900* stringa - un tag senza chiusura resta un tag non trovato
046000     UNTIL TAG-SCAN-POS > CLEAN-IN-LEN
046100     OR TAG-END-FOUND.
046200
046300*
046400 0170-SCAN-FOR-CLOSE-ANGLE.
046500     IF CLEAN-IN (TAG-SCAN-POS:1) EQUAL '>'
046600        MOVE TAG-SCAN-POS                      TO TAG-END-POS
046700        SET TAG-END-FOUND                      TO TRUE
046800     ELSE
046900        ADD 1                                   TO TAG-SCAN-POS
047000* non e' ancora un '>' - avanza di una posizione e riprova
047100     END-IF.
047200
047300*
047400 0180-APPEND-ONE-BLANK.
047500     ADD 1                                      TO CLEAN-OUT-LEN
047600* un solo blank rappresenta sia un tag <...> tolto sia una
047700* entita' &nbsp; - l'informazione di cosa fosse si perde qui
047800     MOVE SPACE                TO CLEAN-OUT (CLEAN-OUT-LEN:1).
047900
048000*
048100 0190-APPEND-ONE-SOURCE-CHAR.
048200     ADD 1                                      TO CLEAN-OUT-LEN
048300     MOVE CLEAN-IN (CLEAN-SRC-POS:1)
048400* copia un carattere cosi' com'e' da CLEAN-IN a CLEAN-OUT -
048500* usato quando non si tratta di un tag o di una entita'
048600                               TO CLEAN-OUT (CLEAN-OUT-LEN:1).
048700
048800*
048900* seconda passata: spazi multipli diventano uno, e i lati si
049000* accorciano (niente blank iniziale o finale)
049100 0200-COLLAPSE-WHITESPACE.
049200     MOVE CLEAN-OUT                           TO CLEAN-IN
049300     MOVE CLEAN-OUT-LEN                       TO CLEAN-IN-LEN
049400     MOVE SPACE                               TO CLEAN-OUT
049500     MOVE ZERO                                TO CLEAN-OUT-LEN
049600     MOVE '0'                                 TO PREV-WAS-SPACE-SW
049700     MOVE 1                                   TO CLEAN-SRC-POS
049800
049900     PERFORM 0210-COLLAPSE-ONE-CHAR
050000     UNTIL CLEAN-SRC-POS > CLEAN-IN-LEN
050100* seconda passata sull'intero CLEAN-OUT della prima fase,
050200* stavolta per comprimere gli spazi, non per togliere i tag
050300
050400     IF CLEAN-OUT-LEN > ZERO
050500        IF CLEAN-OUT (CLEAN-OUT-LEN:1) EQUAL SPACE
050600           SUBTRACT 1                          FROM CLEAN-OUT-LEN
050700        END-IF
050800     END-IF.
050900
051000*
051100 0210-COLLAPSE-ONE-CHAR.
051200     IF CLEAN-IN (CLEAN-SRC-POS:1) EQUAL SPACE
051300        IF CLEAN-OUT-LEN > ZERO AND NOT PREV-WAS-SPACE
051400           PERFORM 0220-APPEND-COLLAPSED-BLANK
051500        END-IF
051600     ELSE
051700        PERFORM 0230-APPEND-COLLAPSED-CHAR
051800     END-IF
051900     ADD 1                                      TO CLEAN-SRC-POS.
052000* avanza sempre, sia che il carattere fosse uno spazio
052100* collassato sia che fosse copiato cosi' com'era
052200
052300*
052400 0220-APPEND-COLLAPSED-BLANK.
052500     ADD 1                                      TO CLEAN-OUT-LEN
052600     MOVE SPACE                TO CLEAN-OUT (CLEAN-OUT-LEN:1)
052700* il flag PREV-WAS-SPACE evita che due spazi consecutivi
052800* diventino due blank nel CLEAN-OUT - solo il primo resta
052900     SET PREV-WAS-SPACE                         TO TRUE.
053000
053100*
053200 0230-APPEND-COLLAPSED-CHAR.
053300     ADD 1                                      TO CLEAN-OUT-LEN
053400     MOVE CLEAN-IN (CLEAN-SRC-POS:1)
053500* scrive un carattere normale - l'unico altro caso gestito
053600* da 0210 e' lo spazio, che passa invece per 0220
053700                               TO CLEAN-OUT (CLEAN-OUT-LEN:1)
053800     MOVE '0'                                   TO PREV-WAS-SPACE-SW.
