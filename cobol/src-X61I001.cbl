000100*----------------------------------------------------------------
000200* questo modulo non legge il catalogo una volta per ciclo - lo
000300* legge una volta per intera esecuzione del batch e lo tiene in
000400* memoria (TPL-MAP) per tutta la vita di X61D001; il chiamante
000500* non deve mai invocarlo piu' di una volta per step.
000600*----------------------------------------------------------------
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    X61I001.
000900 AUTHOR.        COLOMBO.
001000 INSTALLATION.  MI2461 DATA CENTER.
001100 DATE-WRITTEN.  05/20/1992.
001200 DATE-COMPILED.
001300 SECURITY.      INTERNAL USE ONLY.
001400*----------------------------------------------------------------
001500* X61I001
001600* **++ caricamento del catalogo template (TPLCAT) in memoria;
001700* **++ una riga per ogni pattern di ogni template, nell'ordine
001800* **++ in cui compaiono nel file.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*----------------------------------------------------------------
002200* DATE       BY   REQUEST     DESCRIPTION
002300* ---------  ---  ----------  -------------------------------
002400* 05/20/92   EB   MI2461-002  Initial version.
002500* 08/03/92   EB   MI2461-007  TPL-SCHEMA blank now defaulted to
002600*                             NONE as the file itself does not
002700*                             always carry it.
002800* 01/29/93   RT   MI2461-011  Missing catalog and empty catalog
002900*                             now raise distinct MR-RESULT
003000*                             codes for the driver's message.
003100* 06/14/95   GB   MI2461-034  OPEN failure trapped - previously
003200*                             fell straight through to the read
003300*                             loop and abended.
003400* 11/09/98   PR   MI2461-043  Year-2000 readiness review - no
003500*                             date fields in this program,
003600*                             no changes required. Signed off.
003700* 06/17/99   PR   MI2461-048  Y2K sign-off countersigned after
003800*                             full regression against X61D001.
003900* 02/27/04   SG   MI2461-063  TPL-MAP raised from 500 to 2000
004000*                             rows - catalog had grown past the
004100*                             old ceiling.
004200* 10/11/09   MF   MI2461-076  Comment cleanup, no logic change.
004300* 12/05/16   DR   MI2461-090  Paragraphs renumbered 0010- through
004400*                             0090-; OPEN plus the first READ now
004500*                             run as a PERFORM THRU range with
004600*                             GO TO to the error paragraphs, and
004700*                             TPLCAT-FS pulled out to its own
004800*                             77-level item, matching house style.
004900*----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.    IBM-370.
005400 OBJECT-COMPUTER.    IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TPLCAT ASSIGN TO TPLCAT
006100            FILE STATUS IS TPLCAT-FS.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600 FD  TPLCAT
006700     RECORDING F.
006800 01  TPLCAT-REC.
006900     03 TPLCAT-NAME               PIC X(20).
007000     03 TPLCAT-SCHEMA             PIC X(10).
007100     03 TPLCAT-PATTERN            PIC X(120).
007200* front/back split, used to test for a non-blank pattern without
007300* a reference-modified substring
007400     03 TPLCAT-PATTERN-ALT REDEFINES TPLCAT-PATTERN.
007500       05 TPLCAT-PATTERN-FIRST-CHAR PIC X(1).
007600       05 TPLCAT-PATTERN-REST       PIC X(119).
007700     03 TPLCAT-PARSER-KEY         PIC X(12).
007800* whole-record text view, used by the dump utility when a
007900* catalog load has to be traced line for line
008000 01  TPLCAT-REC-ALT REDEFINES TPLCAT-REC.
008100     03 TPLCAT-REC-TEXT           PIC X(162).
008200*
008300 WORKING-STORAGE SECTION.
008400 01 WK-LITERALS.
008500   03 CC-DEFAULT-SCHEMA         PIC X(10) VALUE 'NONE'.
008600* byte-table view, kept alongside the default-schema literal the
008700* way the other X61 routines keep one for their alphabets
008800   03 CC-DEFAULT-SCHEMA-ALT REDEFINES CC-DEFAULT-SCHEMA.
008900     05 CC-DEFAULT-SCHEMA-CHAR  PIC X(1) OCCURS 10.
009000   03 FILLER                   PIC X(04) VALUE SPACE.
009100*
009200 LOCAL-STORAGE SECTION.
009300* TPLCAT-FS rides alone - nothing else shares its life, so it
009400* gets a standalone 77 instead of a one-field group (MI2461-090)
009500 77 TPLCAT-FS                PIC X(2) VALUE '00'.
009600   88 TPLCAT-OK                   VALUE '00'.
009700   88 TPLCAT-EOF                  VALUE '10'.
009800*
009900 LINKAGE SECTION.
010000 COPY X61MCTP.
010100 COPY X61MCR.
010200*
010300 PROCEDURE DIVISION USING MCTP
010400                          MR.
010500*
010600 0010-BEGIN.
010700* MR-RESULT parte sempre da zero - se nessuna riga sotto lo
010800* cambia, il chiamante vede "tutto ok" e si fida di TPL-MAP
010900     MOVE ZERO                              TO MR-RESULT
011000     MOVE ZERO                              TO TPL-TOT
011100* TPL-TOT conta le righe caricate in TPL-MAP; deve partire da
011200* zero ad ogni chiamata, anche se il job rilancia il programma
011300
011400* open plus the first read, as one PERFORM THRU range - either
011500* leg that fails GOES TO its GOBACK paragraph straight away
011600     PERFORM 0020-OPEN-TEMPLATE-CATALOG THRU
011700              0030-READ-TEMPLATE-CATALOG-EXIT
011800* una riga del catalogo alla volta fino all'EOF; ogni riga
011900* letta bene aggiunge un elemento a TPL-MAP via 0040-
012000     PERFORM 0040-BUILD-TEMPLATE-TABLE
012100     UNTIL TPLCAT-EOF
012200* il file va chiuso comunque, sia con EOF regolare sia con
012300* la tabella rimasta vuota
012400     PERFORM 0050-CLOSE-TEMPLATE-CATALOG
012500
012600* un catalogo vuoto non e' un errore di I/O, ma resta fatale
012700* per il chiamante - senza pattern non c'e' classificazione
012800     IF TPL-TOT EQUAL ZERO
012900        PERFORM 0090-RAISE-EMPTY-CATALOG-ERROR
013000     END-IF
013100
013200     GOBACK.
013300
013400*
013500 0020-OPEN-TEMPLATE-CATALOG.
013600     OPEN INPUT TPLCAT
013700     IF NOT TPLCAT-OK
013800        GO TO 0060-RAISE-OPEN-ERROR
013900     END-IF.
014000
014100*
014200 0030-READ-TEMPLATE-CATALOG.
014300     READ TPLCAT
014400     IF NOT TPLCAT-OK AND NOT TPLCAT-EOF
014500        GO TO 0070-RAISE-READ-ERROR
014600     END-IF.
014700*
014800 0030-READ-TEMPLATE-CATALOG-EXIT.
014900     EXIT.
015000
015100*
015200 0040-BUILD-TEMPLATE-TABLE.
015300* TPL-TOT e l'indice usato per tutti i MOVE sotto - va
015400* incrementato prima di toccare TPL-NAME/TPL-SCHEMA/TPL-PATTERN
015500     ADD 1                                  TO TPL-TOT
015600     MOVE TPLCAT-NAME                       TO TPL-NAME (TPL-TOT)
015700
015800* lo schema sul file puo' arrivare in bianco - il default e'
015900* NONE, non la stringa vuota, altrimenti la ricerca a valle
016000* in X61D001 non trova corrispondenza
016100     IF TPLCAT-SCHEMA EQUAL SPACE
016200        MOVE CC-DEFAULT-SCHEMA              TO TPL-SCHEMA (TPL-TOT)
016300     ELSE
016400        MOVE TPLCAT-SCHEMA                  TO TPL-SCHEMA (TPL-TOT)
016500     END-IF
016600
016700* pattern e chiave di parsing copiati tali e quali - nessuna
016800* normalizzazione qui, ci pensa il motore di matching
016900     MOVE TPLCAT-PATTERN
017000                         TO TPL-PATTERN (TPL-TOT)
017100     MOVE TPLCAT-PARSER-KEY
017200                         TO TPL-PARSER-KEY (TPL-TOT)
017300
017400* richiude il ciclo tornando a leggere la riga successiva
017500     PERFORM 0030-READ-TEMPLATE-CATALOG.
017600
017700*
017800 0050-CLOSE-TEMPLATE-CATALOG.
017900     CLOSE TPLCAT
018000* una CLOSE fallita qui non deve far perdere le righe gia'
018100* caricate in TPL-MAP - si segnala e si continua
018200     IF NOT TPLCAT-OK
018300        PERFORM 0080-RAISE-CLOSE-ERROR
018400     END-IF.
018500
018600*
018700 0060-RAISE-OPEN-ERROR.
018800* codice 30 riservato in MR-RESULT per il mancato OPEN del
018900* catalogo - il chiamante lo distingue dagli errori di read
019000     MOVE 30                                 TO MR-RESULT
019100     MOVE 'TEMPLATE CATALOG COULD NOT BE OPENED'
019200                                              TO MR-DESCRIPTION
019300     MOVE TPLCAT-FS                          TO MR-POSITION
019400     GOBACK.
019500
019600*
019700 0070-RAISE-READ-ERROR.
019800* codice 31 per un errore di lettura vero e proprio, diverso
019900* dal semplice fine-file che arriva con TPLCAT-EOF
020000     MOVE 31                                 TO MR-RESULT
020100     MOVE 'TEMPLATE CATALOG READ ERROR'       TO MR-DESCRIPTION
020200     MOVE TPLCAT-FS                          TO MR-POSITION
020300     GOBACK.
020400
020500*
020600 0080-RAISE-CLOSE-ERROR.
020700* una CLOSE fallita non abortisce il caricamento gia' fatto,
020800* ma va comunque segnalata con un codice proprio
020900     MOVE 32                                 TO MR-RESULT
021000     MOVE 'TEMPLATE CATALOG CLOSE ERROR'      TO MR-DESCRIPTION
021100     MOVE TPLCAT-FS                           TO MR-POSITION
021200     GOBACK.
021300
021400*
021500 0090-RAISE-EMPTY-CATALOG-ERROR.
021600* codice 33: catalogo assente o a zero righe - TPL-TOT e'
021700* rimasto a zero dopo l'intero ciclo di lettura
021800     MOVE 33                                 TO MR-RESULT
021900     MOVE 'TEMPLATE CATALOG IS MISSING OR EMPTY'
022000                                              TO MR-DESCRIPTION
022100     MOVE SPACE                              TO MR-POSITION.
