000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    X61DTS01.
000300 AUTHOR.        ALAIMO.
000400 INSTALLATION.  MI2461 DATA CENTER.
000500 DATE-WRITTEN.  06/09/1992.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* X61DTS01 - Test suite X61D002
001000* MI2461.PSPS.STENCIL.XUNIT
001100*----------------------------------------------------------------
001200* CHANGE LOG
001300*----------------------------------------------------------------
001400* DATE       BY   REQUEST     DESCRIPTION
001500* ---------  ---  ----------  -------------------------------
001600* 06/09/92   EB   MI2461-003  Initial version - three pattern
001700*                             slots per test case.
001800* 02/11/93   RT   MI2461-013  Added alongside the NOT-criterion
001900*                             fix in X61D002 - regression case.
002000* 11/19/94   GB   MI2461-027  Added case for a blank criterion
002100*                             inside an alternative.
002200* 08/22/96   PR   MI2461-038  Added first-pattern-wins case with
002300*                             two patterns that both could match.
002400* 11/09/98   PR   MI2461-Y2K  Year-2000 readiness review - no
002500*                             date fields in this program,
002600*                             no changes required. Signed off.
002700* 06/17/99   PR   MI2461-050  Y2K sign-off countersigned.
002800* 05/03/01   SG   MI2461-055  TCIN-STYLE/VALUE widened to 200
002900*                             bytes to match the cell record.
003000* 11/14/16   DR   MI2461-086  Driver now loads TCIN-STYLE into
003100*                             STM-C-STYLE as well, so the stencil
003200*                             gate is exercised against a case
003300*                             with a clean STYLE and a VALUE that
003400*                             happens to contain the stencil
003500*                             marker text.
003600* 11/21/16   DR   MI2461-087  Added a trailing-bar OR case - a
003700*                             pattern ending in '|' must still
003800*                             match via its empty final
003900*                             alternative.
004000* 12/05/16   DR   MI2461-090  Paragraphs renumbered 0010- through
004100*                             0150-; the TCIN open plus first read
004200*                             now runs as a PERFORM THRU range with
004300*                             GO TO to the abend paragraph, and
004400*                             CC-MATCH-ENGINE pulled out to its own
004500*                             77-level item, matching house style.
004600*----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.    IBM-370.
005100 OBJECT-COMPUTER.    IBM-370.
005200 SPECIAL-NAMES.
005300**
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TCIN ASSIGN TO TCIN
005700            FILE STATUS TCIN-FS.
005800**
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200 FD  TCIN
006300* una riga per scenario di test - descrizione, esito atteso e
006400* fino a tre pattern, piu' lo style/value da passare al motore
006500     RECORDING F.
006600 01  TCIN-REC.
006700     03 TCIN-DESCRIPTION         PIC X(50).
006800     03 FILLER                   PIC X.
006900     03 TCIN-EXPECTED-CHECK      PIC X.
007000* 'M' il caso deve fare match, 'N' il caso non deve farlo - letto
007100* da 0110-TEST-CASE-CHECK contro STM-C-MATCHED
007200       88 TCIN-EXPECT-MATCH          VALUE 'M'.
007300       88 TCIN-EXPECT-NO-MATCH       VALUE 'N'.
007400     03 FILLER                   PIC X.
007500     03 TCIN-STYLE                PIC X(200).
007600     03 FILLER                   PIC X.
007700     03 TCIN-VALUE                PIC X(200).
007800     03 FILLER                   PIC X.
007900     03 TCIN-PATTERNS.
008000       05 TCIN-PATTERN-1          PIC X(120).
008100* front/back split, same idea as the engine's own CRIT-TOKEN-ALT
008200       05 TCIN-PATTERN-1-ALT REDEFINES TCIN-PATTERN-1.
008300         10 TCIN-PATTERN-1-FIRST-CHAR PIC X(1).
008400         10 TCIN-PATTERN-1-REST       PIC X(119).
008500       05 TCIN-PATTERN-2          PIC X(120).
008600* secondo e terzo slot pattern, stesso formato del primo
008700       05 TCIN-PATTERN-3          PIC X(120).
008800     03 FILLER                   PIC X(100).
008900* single search-text view, used when a test case is logged to
009000* the console ahead of the CALL
009100 01  TCIN-REC-ALT REDEFINES TCIN-REC.
009200     03 FILLER                   PIC X(53).
009300     03 TCIN-REC-TAIL            PIC X(862).
009400*
009500 WORKING-STORAGE SECTION.
009600* name of the engine under test, CALLed below - standalone since
009700* nothing else in the suite shares its life (MI2461-090)
009800 77 CC-MATCH-ENGINE               PIC X(08) VALUE 'X61D002'.
009900*
010000 COPY X61D002I.
010100 COPY X61D002O.
010200 COPY X61MCR.
010300*
010400 LOCAL-STORAGE SECTION.
010500 01 LS-TEST-CASE-SWITCH            PIC X.
010600* esito del singolo caso corrente - resettato a ogni CALL, mai
010700* portato avanti da un caso al successivo
010800   88 TEST-CASE-PASSED                VALUE 'P'.
010900   88 TEST-CASE-FAILED                VALUE 'F'.
011000* alternate numeric-edited view, kept so the switch byte can be
011100* displayed alongside the counters below without a MOVE
011200 01 LS-TEST-CASE-SWITCH-ALT REDEFINES LS-TEST-CASE-SWITCH.
011300   03 LS-TEST-CASE-SWITCH-NUM      PIC 9.
011400*
011500 01 LS-COUNTERS.
011600* tre contatori della run: totale, passati, falliti - stampati
011700* tali e quali da 0130-SHOW-STATISTICS a fine suite
011800   03 TEST-CASE-CTR                PIC S9(9) COMP VALUE ZERO.
011900   03 TEST-CASE-PASSED-CTR         PIC S9(9) COMP VALUE ZERO.
012000   03 TEST-CASE-FAILED-CTR         PIC S9(9) COMP VALUE ZERO.
012100   03 FILLER                       PIC X(04) VALUE SPACE.
012200*
012300 01 LS-FILE-STATUSES.
012400* stato IBM a due cifre del file di test case, controllato dopo
012500* ogni OPEN/READ/CLOSE
012600   03 TCIN-FS                       PIC XX.
012700     88 TCIN-OK                         VALUE '00'.
012800     88 TCIN-EOF                        VALUE '10'.
012900   03 FILLER                       PIC X(04) VALUE SPACE.
013000*
013100 PROCEDURE DIVISION.
013200*
013300 0010-MAIN.
013400     DISPLAY ' ************** X61DTS01 START **************'
013500* banner console per delimitare la run della suite nel log del job
013600
013700* open plus the first read, as one PERFORM THRU range - either
013800* leg that fails GOES TO the shared abend paragraph
013900     PERFORM 0030-OPEN-TEST-CASES-FILE THRU
014000              0040-READ-TEST-CASES-FILE-EXIT
014100     PERFORM 0020-RUN-ONE-TEST-CASE
014200* un test case alla volta fino all'EOF - ogni passaggio esegue
014300* 0060 e poi richiama la lettura per il caso successivo
014400     UNTIL TCIN-EOF
014500     PERFORM 0050-CLOSE-TEST-CASES-FILE
014600
014700     PERFORM 0130-SHOW-STATISTICS
014800* riepilogo stampato sempre, anche se tutti i casi sono passati
014900
015000     DISPLAY ' *************** X61DTS01 END ***************'
015100
015200     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
015300* RETURN-CODE 12 al JCL se almeno un caso e' fallito - il codice
015400* lo distingue da un RETURN-CODE 8 per errore di CALL irrecuperabile
015500        MOVE 12                         TO RETURN-CODE
015600     END-IF
015700
015800     GOBACK.
015900
016000*
016100 0020-RUN-ONE-TEST-CASE.
016200     PERFORM 0060-EXECUTE-TEST-CASE
016300* esegue il caso corrente, poi prepara la lettura del prossimo -
016400* le due fasi separate come nel driver di produzione X61D001
016500     PERFORM 0040-READ-TEST-CASES-FILE.
016600
016700*
016800 0030-OPEN-TEST-CASES-FILE.
016900     OPEN INPUT TCIN
017000* file di test case a lunghezza fissa, una riga per scenario
017100
017200     IF NOT TCIN-OK
017300        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS
017400        GO TO 0150-RAISE-ERROR
017500     END-IF.
017600
017700*
017800 0040-READ-TEST-CASES-FILE.
017900     READ TCIN
018000* stesso paragrafo per il primo record e per tutti i successivi,
018100* richiamato in coda a 0060
018200
018300     IF NOT TCIN-OK AND NOT TCIN-EOF
018400        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS
018500        GO TO 0150-RAISE-ERROR
018600     END-IF.
018700*
018800 0040-READ-TEST-CASES-FILE-EXIT.
018900     EXIT.
019000
019100*
019200 0050-CLOSE-TEST-CASES-FILE.
019300     CLOSE TCIN
019400* errore in chiusura segnalato ma non bloccante per le statistiche
019500* gia' accumulate - per questo resta un PERFORM e non un GO TO
019600
019700     IF NOT TCIN-OK
019800        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS
019900        PERFORM 0150-RAISE-ERROR
020000     END-IF.
020100
020200*
020300 0060-EXECUTE-TEST-CASE.
020400     ADD 1                               TO TEST-CASE-CTR
020500* contatore di casi eseguiti, incrementato prima ancora di sapere
020600* se il caso passera' o fallira'
020700
020800     PERFORM 0070-SET-TEST-CASE-INPUT
020900
021000     CALL CC-MATCH-ENGINE USING STM-C-IN STM-C-OUT MR
021100         ON EXCEPTION PERFORM 0140-RAISE-CALL-ERROR
021200         NOT ON EXCEPTION PERFORM 0110-TEST-CASE-CHECK
021300     END-CALL.
021400
021500*
021600 0070-SET-TEST-CASE-INPUT.
021700     MOVE TCIN-STYLE                     TO STM-C-STYLE
021800* stesso schema del driver di produzione: STYLE da solo per il
021900* gate, STYLE+VALUE concatenati per il testo di ricerca (MI2461-086)
022000     MOVE SPACE                          TO STM-C-TEXT
022100     STRING TCIN-STYLE DELIMITED BY SIZE
022200            ' '        DELIMITED BY SIZE
022300            TCIN-VALUE DELIMITED BY SIZE
022400       INTO STM-C-TEXT
022500
022600     MOVE ZERO                           TO STM-C-PAT-TOT
022700* i tre slot pattern del caso di test sono opzionali - solo quelli
022800* non-blank vengono aggiunti alla tabella pattern del motore
022900     PERFORM 0080-ADD-PATTERN-1
023000     PERFORM 0090-ADD-PATTERN-2
023100     PERFORM 0100-ADD-PATTERN-3.
023200
023300*
023400 0080-ADD-PATTERN-1.
023500     IF TCIN-PATTERN-1 NOT EQUAL SPACE
023600* slot 1; il fronte/retro TCIN-PATTERN-1-ALT serve solo alla
023700* console quando si stampa il caso, non a questo controllo
023800        ADD 1                             TO STM-C-PAT-TOT
023900        MOVE TCIN-PATTERN-1
024000                         TO STM-C-PATTERN (STM-C-PAT-TOT)
024100     END-IF.
024200
024300*
024400 0090-ADD-PATTERN-2.
024500     IF TCIN-PATTERN-2 NOT EQUAL SPACE
024600* slot 2, stesso criterio dello slot 1
024700        ADD 1                             TO STM-C-PAT-TOT
024800        MOVE TCIN-PATTERN-2
024900                         TO STM-C-PATTERN (STM-C-PAT-TOT)
025000     END-IF.
025100
025200*
025300 0100-ADD-PATTERN-3.
025400     IF TCIN-PATTERN-3 NOT EQUAL SPACE
025500* slot 3, ultimo - se anche questo e' blank il caso ha un solo
025600* pattern od e' un caso limite apposta per il motore
025700        ADD 1                             TO STM-C-PAT-TOT
025800        MOVE TCIN-PATTERN-3
025900                         TO STM-C-PATTERN (STM-C-PAT-TOT)
026000     END-IF.
026100
026200*
026300 0110-TEST-CASE-CHECK.
026400     SET TEST-CASE-FAILED                TO TRUE
026500* si parte sempre da FAILED - solo il ramo EVALUATE giusto lo
026600* alza a PASSED, cosi' un EVALUATE senza WHEN applicabile resta FAILED
026700
026800     EVALUATE TRUE
026900        WHEN TCIN-EXPECT-MATCH
027000           IF STM-C-IS-MATCHED
027100              SET TEST-CASE-PASSED        TO TRUE
027200           END-IF
027300        WHEN TCIN-EXPECT-NO-MATCH
027400           IF STM-C-NOT-MATCHED
027500              SET TEST-CASE-PASSED        TO TRUE
027600           END-IF
027700     END-EVALUATE
027800
027900     PERFORM 0120-SHOW-TEST-CASE-RESULT.
028000
028100*
028200 0120-SHOW-TEST-CASE-RESULT.
028300     IF TEST-CASE-PASSED
028400* esito sintetico su una riga per i casi passati, dettaglio
028500* esteso (descrizione, atteso, flag) solo per quelli falliti
028600        ADD 1                             TO TEST-CASE-PASSED-CTR
028700        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
028800     ELSE
028900        ADD 1                             TO TEST-CASE-FAILED-CTR
029000        DISPLAY ' '
029100        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
029200        DISPLAY TCIN-DESCRIPTION
029300        DISPLAY 'EXPECTED: ' TCIN-EXPECTED-CHECK
029400                ' - MATCHED FLAG: ' STM-C-MATCHED
029500        DISPLAY ' '
029600     END-IF.
029700
029800*
029900 0130-SHOW-STATISTICS.
030000     DISPLAY ' '
030100     DISPLAY '************* TEST SUITE RECAP *************'
030200     DISPLAY '* TEST CASES: ' TEST-CASE-CTR
030300* tre righe di riepilogo, stesso ordine di lettura del report
030400* batch: totale, passati, falliti
030500     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR
030600     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR
030700     DISPLAY '********************************************'
030800     DISPLAY ' '.
030900
031000*
031100 0140-RAISE-CALL-ERROR.
031200     DISPLAY 'CALL EXCEPTION WHEN CALLING ' CC-MATCH-ENGINE
031300* una ON EXCEPTION sul motore e' sempre fatale per la suite - non
031400* ha senso continuare i casi successivi con il motore in stato incerto
031500     PERFORM 0150-RAISE-ERROR.
031600
031700*
031800 0150-RAISE-ERROR.
031900     MOVE 8                               TO RETURN-CODE
032000* RETURN-CODE 8 riservato all'errore di CALL, distinto dal 12
032100* usato quando la suite gira per intero ma trova dei FAILED
032200     GOBACK.
