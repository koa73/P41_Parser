000100* **++ Cell carrier + extracted data items copybook
000200 01 MIO.
000300   03 MIO-CELL.
000400     05 MIO-CELL-ID              PIC X(12)  VALUE SPACE.
000500     05 MIO-CELL-PARENT          PIC X(12)  VALUE SPACE.
000600     05 MIO-CELL-VERTEX          PIC X(01)  VALUE SPACE.
000700     05 MIO-CELL-STYLE           PIC X(200) VALUE SPACE.
000800     05 MIO-CELL-VALUE           PIC X(200) VALUE SPACE.
000900     05 FILLER                   PIC X(04)  VALUE SPACE.
001000*
001100   03 MIO-DETAILS.
001200     05 MIO-DETAILS-TOT          PIC 9(9) COMP VALUE ZERO.
001300     05 MIO-DETAILS-TB.
001400       10 MIO-DETAIL OCCURS 0 TO 100
001500                     DEPENDING ON MIO-DETAILS-TOT.
001600* MT-SCHEMA carried through unprinted - kept on the detail row so
001700* a future report change can pick it up without another linkage
001800* widening (MI2461-089)
001900         15 MIO-DETAIL-SCHEMA    PIC X(10).
002000         15 MIO-DETAIL-KEY       PIC X(12).
002100         15 MIO-DETAIL-VALUE.
002200           20 MIO-DETAIL-VALUE-LEN  PIC 9(9) COMP.
002300           20 MIO-DETAIL-VALUE-DATA PIC X(80).
002400         15 FILLER                PIC X(04) VALUE SPACE.
002500*
002600   03 FILLER                     PIC X(04)  VALUE SPACE.
